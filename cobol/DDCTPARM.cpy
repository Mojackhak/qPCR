000100******************************************************************
000200*    DDCTPARM  --  DDCT BATCH CONTROL PARAMETERS                *
000300*                                                                *
000400*    FIXED RUN-TIME PARAMETERS FOR THE DDCT JOB STREAM.  THESE   *
000500*    WERE CALLER-SUPPLIED IN THE BENCH WORKSHEET THE LAB USED    *
000600*    TO RUN BEFORE THIS WAS A BATCH JOB -  FOR THE BATCH PORT    *
000700*    THEY ARE CARRIED HERE AS A FIXED COPYBOOK AND COMPILED IN.  *
000800*    IF THE LAB EVER WANTS THESE TURNED INTO A REAL PARAMETER    *
000900*    CARD, LIFT THIS GROUP INTO THE LINKAGE SECTION UNCHANGED.   *
001000*                                                    RTH 1986    *
001100******************************************************************
001200 01  DDCT-CONTROL-PARMS.
001300     05  CTL-CONTROL-GROUP-PATTERN   PIC X(20)
001400                                      VALUE 'CTR'.
001500     05  CTL-REF-GENE-PATTERN        PIC X(20)
001600                                      VALUE 'B-ACTIN'.
001700     05  CTL-OUTLIER-METHOD          PIC X(06)
001800                                      VALUE 'MAD'.
001900         88  METHOD-IS-MAD            VALUE 'MAD'.
002000         88  METHOD-IS-IQR            VALUE 'IQR'.
002100         88  METHOD-IS-ZSCORE         VALUE 'ZSCORE'.
002200     05  CTL-OUTLIER-THRESHOLD       PIC S9(2)V9(4)
002300                                      VALUE +3.0000.
002400     05  CTL-OUTLIER-MIN-REPS        PIC 9(03)
002500                                      VALUE 3.
002600     05  CTL-ENABLE-OUTLIER-FILTER   PIC X(01)
002700                                      VALUE 'Y'.
002800         88  OUTLIER-FILTER-IS-ON     VALUE 'Y'.
002900     05  CTL-RECORD-OUTLIERS         PIC X(01)
003000                                      VALUE 'Y'.
003100         88  RECORD-OUTLIERS-IS-ON    VALUE 'Y'.
003200     05  CTL-EXCLUDE-REF-IN-SUMMARY  PIC X(01)
003300                                      VALUE 'N'.
003400         88  EXCLUDE-REF-IN-SUMMARY   VALUE 'Y'.
003500     05  FILLER                      PIC X(10).
