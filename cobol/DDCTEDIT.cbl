000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DDCTEDIT.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/86.
000600 DATE-COMPILED. 03/11/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW PLATE-READER EXPORT FOR
001300*          ONE QPCR RUN.  IT CONTAINS ONE RECORD PER WELL ON THE
001400*          PLATE.
001500*
001600*          THE PROGRAM DROPS ANY WELL WHOSE CQ COULD NOT BE
001700*          READ (BLANK OR NON-NUMERIC - A FAILED AMPLIFICATION,
001800*          NOT A DATA ERROR, SO WE DO NOT KICK THESE TO AN ERROR
001900*          FILE, WE JUST LEAVE THEM OUT), SPLITS THE SAMPLE
002000*          LABEL INTO GROUP AND SAMPLE, AND FLAGS EACH WELL AS
002100*          REFERENCE-GENE AND/OR CONTROL-GROUP FOR THE STEPS
002200*          DOWN THE LINE.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   WELLS-IN  (BENCH EXPORT)
002700
002800         OUTPUT FILE PRODUCED    -   DDCTWK1   (SCRUBBED WORK)
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*----------------------------------------------------------------*
003500*  DATE     BY   REQUEST#   DESCRIPTION
003600*  -------- ---- ---------- ------------------------------------*
003700*  03/11/86 RTH  DDCT-0001  ORIGINAL CODING - REPLACES THE BENCH  DDCT0001
003800*                           SPREADSHEET MACRO WITH A REAL BATCH
003900*                           STEP.
004000*  09/02/88 RTH  DDCT-0014  SAMPLE/GENE FIELDS WIDENED TO 20      DDCT0014
004100*                           BYTES TO MATCH THE NEW READER FORMAT.
004200*  11/21/91 CLO  DDCT-0033  CQ VALUES WITH MORE THAN FOUR DECIMAL DDCT0033
004300*                           PLACES NOW ROUND INSTEAD OF TRUNCATE.
004400*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS READ OR   DDCT0051
004500*                           WRITTEN BY THIS PROGRAM.  NO CHANGE.
004600*  06/07/04 SWT  DDCT-0067  CONTROL-GROUP / REFERENCE-GENE MATCH  DDCT0067
004700*                           MOVED OUT TO DDCTMTCH SO DDCTSUMM
004800*                           CAN REUSE THE SAME LOGIC.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT WELLS-IN
006400     ASSIGN TO UT-S-WELLSIN
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800     SELECT DDCTWK1
006900     ASSIGN TO UT-S-DDCTWK1
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200
008300****** ONE RECORD PER PLATE WELL, AS EXPORTED BY THE READER.
008400****** WM-CQ ARRIVES AS TEXT - A FAILED WELL COMES THROUGH
008500****** BLANK OR CARRYING THE WORD THE READER SOFTWARE PRINTS
008600****** FOR "NO CALL".  NEITHER IS AN ERROR, JUST A DROPPED WELL.
008700 FD  WELLS-IN
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 60 CHARACTERS
009000     DATA RECORD IS WELLS-IN-REC.
009100 01  WELLS-IN-REC                    PIC X(60).
009200
009300****** BROKEN-OUT VIEW OF THE SAME 60 BYTES, SO THE ABEND DUMP
009400****** CAN DISPLAY A BAD INPUT LINE FIELD BY FIELD WITHOUT AN
009500****** EXTRA MOVE.
009600 01  WELLS-IN-REC-BRK REDEFINES WELLS-IN-REC.
009700     05  WB-SAMPLE                   PIC X(20).
009800     05  WB-GENE                     PIC X(20).
009900     05  WB-WELL                     PIC X(04).
010000     05  WB-CQ                       PIC X(10).
010100     05  FILLER                      PIC X(06).
010200
010300****** SCRUBBED AND CLASSIFIED WELLS, PASSED TO DDCTOUTL.
010400 FD  DDCTWK1
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS DDCTWK1-REC.
011000 01  DDCTWK1-REC                     PIC X(80).
011100
011200****** SAME LAYOUT AS DDCTWORK.CPY, OVERLAID ON THE FLAT FD
011300****** BUFFER SO 900-CLEANUP CAN DISPLAY THE LAST RECORD WRITTEN
011400****** WITHOUT A SEPARATE MOVE.
011500 01  DDCTWK1-REC-BRK REDEFINES DDCTWK1-REC.
011600     05  WK-GENE                     PIC X(20).
011700     05  WK-GROUP                    PIC X(20).
011800     05  WK-SAMPLE                   PIC X(20).
011900     05  WK-WELL                     PIC X(04).
012000     05  WK-CQ                       PIC 9(02)V9(04).
012100     05  WK-REF-GENE-SW              PIC X(01).
012200     05  WK-CTRL-GROUP-SW            PIC X(01).
012300     05  FILLER                      PIC X(08).
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILE-STATUS-CODES.
012700     05  IFCODE                      PIC X(2).
012800         88  CODE-READ                VALUE SPACES.
012900         88  NO-MORE-DATA             VALUE "10".
013000     05  OFCODE                      PIC X(2).
013100         88  CODE-WRITE               VALUE SPACES.
013200
013300 COPY DDCTPARM.
013400
013500 COPY DDCTWELL.
013600
013700 COPY DDCTWORK.
013800
013900 COPY ABENDREC.
014000
014100 01  MORE-DATA-SW                    PIC X(01) VALUE "Y".
014200     88  NO-MORE-WELLS                VALUE "N".
014300
014400 01  CQ-SCAN-FIELDS.
014500     05  SCAN-IDX                    PIC S9(4) COMP.
014600     05  SEEN-DOT-SW                 PIC X(01) VALUE "N".
014700         88  SEEN-DOT                 VALUE "Y".
014800     05  CQ-INVALID-SW               PIC X(01) VALUE "N".
014900         88  CQ-IS-INVALID            VALUE "Y".
015000     05  MORE-CQ-CHARS-SW            PIC X(01) VALUE "Y".
015100         88  NO-MORE-CQ-CHARS         VALUE "N".
015200     05  WS-DIGIT-VAL                PIC 9(01).
015300     05  INT-ACCUM                   PIC 9(04) COMP.
015400     05  FRAC-ACCUM                  PIC 9(06) COMP.
015500     05  FRAC-DIGIT-CNT              PIC 9(02) COMP.
015600     05  TOTAL-DIGIT-CNT             PIC 9(02) COMP.
015700     05  SCALE-ADJUST                PIC S9(02) COMP.
015800     05  FRAC-4                      PIC 9(04) COMP.
015900     05  WS-PARSED-CQ                PIC 9(02)V9(04) COMP-3.
016000****** UNSCALED VIEW OF THE SAME BYTES, FOR THE OCCASIONAL
016100****** DIAGNOSTIC DISPLAY WHERE A DECIMAL POINT JUST GETS IN
016200****** THE WAY.
016300     05  WS-PARSED-CQ-UNSC REDEFINES WS-PARSED-CQ
016400                                     PIC 9(06) COMP-3.
016500
016600 01  WS-MATCH-FLAG                   PIC X(01).
016700     88  WS-MATCH-FOUND               VALUE "Y".
016800
016900 01  COUNTERS-AND-ACCUMULATORS.
017000     05  RECORDS-READ                PIC 9(07) COMP.
017100     05  RECORDS-DROPPED             PIC 9(07) COMP.
017200     05  RECORDS-WRITTEN             PIC 9(07) COMP.
017300     05  RECORDS-CONTROL-FLAGGED     PIC 9(07) COMP.
017400
017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-MAINLINE THRU 100-EXIT
017800             UNTIL NO-MORE-WELLS.
017900     PERFORM 900-CLEANUP THRU 900-EXIT.
018000     MOVE +0 TO RETURN-CODE.
018100     GOBACK.
018200
018300 000-HOUSEKEEPING.
018400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018500     DISPLAY "******** BEGIN JOB DDCTEDIT ********".
018600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018800     PERFORM 950-READ-WELLS-IN THRU 950-EXIT.
018900     IF NO-MORE-WELLS
019000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019100         GO TO 1000-ABEND-RTN.
019200 000-EXIT.
019300     EXIT.
019400
019500 100-MAINLINE.
019600     MOVE "100-MAINLINE" TO PARA-NAME.
019700     ADD 1 TO RECORDS-READ.
019800     PERFORM 300-EDIT-CQ-FIELD THRU 300-EXIT.
019900     IF NOT CQ-IS-INVALID
020000         PERFORM 400-PARSE-GROUP-SAMPLE THRU 400-EXIT
020100         PERFORM 500-CLASSIFY-WELL THRU 500-EXIT
020200         PERFORM 700-WRITE-DDCTWK1 THRU 700-EXIT
020300     ELSE
020400         ADD 1 TO RECORDS-DROPPED.
020500     PERFORM 950-READ-WELLS-IN THRU 950-EXIT.
020600 100-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000*    300-EDIT-CQ-FIELD  -  R1, DROP BLANK OR NON-NUMERIC CQ.
021100******************************************************************
021200 300-EDIT-CQ-FIELD.
021300     MOVE "300-EDIT-CQ-FIELD" TO PARA-NAME.
021400     MOVE "N" TO CQ-INVALID-SW.
021500     IF WM-CQ = SPACES
021600         MOVE "Y" TO CQ-INVALID-SW
021700         GO TO 300-EXIT.
021800     PERFORM 320-PARSE-CQ-VALUE THRU 320-EXIT.
021900 300-EXIT.
022000     EXIT.
022100
022200 320-PARSE-CQ-VALUE.
022300     MOVE ZERO TO INT-ACCUM, FRAC-ACCUM, FRAC-DIGIT-CNT,
022400                  TOTAL-DIGIT-CNT.
022500     MOVE "N" TO SEEN-DOT-SW.
022600     MOVE "Y" TO MORE-CQ-CHARS-SW.
022700     PERFORM 330-SCAN-ONE-CQ-CHAR THRU 330-EXIT
022800         VARYING SCAN-IDX FROM 1 BY 1
022900         UNTIL SCAN-IDX > 10 OR NO-MORE-CQ-CHARS.
023000     IF TOTAL-DIGIT-CNT = ZERO
023100         MOVE "Y" TO CQ-INVALID-SW
023200         GO TO 320-EXIT.
023300     IF CQ-IS-INVALID
023400         GO TO 320-EXIT.
023500     PERFORM 340-SCALE-FRACTION THRU 340-EXIT.
023600     COMPUTE WS-PARSED-CQ ROUNDED = INT-ACCUM + (FRAC-4 / 10000).
023700     MOVE WS-PARSED-CQ TO SW-CQ.
023800 320-EXIT.
023900     EXIT.
024000
024100 330-SCAN-ONE-CQ-CHAR.
024200     IF WM-CQ(SCAN-IDX:1) = SPACE
024300         MOVE "N" TO MORE-CQ-CHARS-SW
024400         GO TO 330-EXIT.
024500     IF WM-CQ(SCAN-IDX:1) = "."
024600         IF SEEN-DOT
024700             MOVE "Y" TO CQ-INVALID-SW
024800         ELSE
024900             MOVE "Y" TO SEEN-DOT-SW
025000         END-IF
025100         GO TO 330-EXIT.
025200     IF WM-CQ(SCAN-IDX:1) IS NOT NUMERIC
025300         MOVE "Y" TO CQ-INVALID-SW
025400         GO TO 330-EXIT.
025500     MOVE WM-CQ(SCAN-IDX:1) TO WS-DIGIT-VAL.
025600     ADD 1 TO TOTAL-DIGIT-CNT.
025700     IF SEEN-DOT
025800         COMPUTE FRAC-ACCUM = FRAC-ACCUM * 10 + WS-DIGIT-VAL
025900         ADD 1 TO FRAC-DIGIT-CNT
026000     ELSE
026100         COMPUTE INT-ACCUM = INT-ACCUM * 10 + WS-DIGIT-VAL.
026200 330-EXIT.
026300     EXIT.
026400
026500******************************************************************
026600*    340-SCALE-FRACTION  -  PAD OR ROUND THE FRACTIONAL DIGITS
026700*    SEEN TO EXACTLY FOUR DECIMAL PLACES.
026800******************************************************************
026900 340-SCALE-FRACTION.
027000     COMPUTE SCALE-ADJUST = FRAC-DIGIT-CNT - 4.
027100     IF SCALE-ADJUST = ZERO
027200         MOVE FRAC-ACCUM TO FRAC-4
027300     ELSE IF SCALE-ADJUST < ZERO
027400         COMPUTE FRAC-4 =
027500             FRAC-ACCUM * (10 ** (SCALE-ADJUST * -1))
027600     ELSE
027700         COMPUTE FRAC-4 ROUNDED =
027800             FRAC-ACCUM / (10 ** SCALE-ADJUST).
027900 340-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    400-PARSE-GROUP-SAMPLE  -  R2, LAST-HYPHEN GROUP SPLIT.
028400******************************************************************
028500 400-PARSE-GROUP-SAMPLE.
028600     MOVE "400-PARSE-GROUP-SAMPLE" TO PARA-NAME.
028700     MOVE WM-GENE TO SW-GENE.
028800     MOVE WM-SAMPLE TO SW-SAMPLE.
028900     MOVE WM-WELL TO SW-WELL.
029000     CALL "DDCTGRP" USING WM-SAMPLE, SW-GROUP.
029100 400-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500*    500-CLASSIFY-WELL  -  R3, REFERENCE-GENE / CONTROL-GROUP.
029600******************************************************************
029700 500-CLASSIFY-WELL.
029800     MOVE "500-CLASSIFY-WELL" TO PARA-NAME.
029900     MOVE "N" TO WS-MATCH-FLAG.
030000     CALL "DDCTMTCH" USING WM-GENE, CTL-REF-GENE-PATTERN,
030100             WS-MATCH-FLAG.
030200     IF WS-MATCH-FOUND
030300         MOVE "Y" TO SW-REF-GENE-SW
030400     ELSE
030500         MOVE "N" TO SW-REF-GENE-SW.
030600
030700     MOVE "N" TO WS-MATCH-FLAG.
030800     CALL "DDCTMTCH" USING WM-SAMPLE, CTL-CONTROL-GROUP-PATTERN,
030900             WS-MATCH-FLAG.
031000     IF WS-MATCH-FOUND
031100         MOVE "Y" TO SW-CTRL-GROUP-SW
031200         ADD 1 TO RECORDS-CONTROL-FLAGGED
031300     ELSE
031400         MOVE "N" TO SW-CTRL-GROUP-SW.
031500 500-EXIT.
031600     EXIT.
031700
031800 700-WRITE-DDCTWK1.
031900     MOVE "700-WRITE-DDCTWK1" TO PARA-NAME.
032000     WRITE DDCTWK1-REC FROM DDCT-SCRUBBED-WELL.
032100     ADD 1 TO RECORDS-WRITTEN.
032200 700-EXIT.
032300     EXIT.
032400
032500 800-OPEN-FILES.
032600     MOVE "800-OPEN-FILES" TO PARA-NAME.
032700     OPEN INPUT WELLS-IN.
032800     OPEN OUTPUT DDCTWK1, SYSOUT.
032900 800-EXIT.
033000     EXIT.
033100
033200 850-CLOSE-FILES.
033300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033400     CLOSE WELLS-IN, DDCTWK1, SYSOUT.
033500 850-EXIT.
033600     EXIT.
033700
033800 900-CLEANUP.
033900     MOVE "900-CLEANUP" TO PARA-NAME.
034000     IF RECORDS-CONTROL-FLAGGED = ZERO
034100         MOVE "** NO CONTROL-GROUP WELLS MATCHED THE PATTERN"
034200                                   TO ABEND-REASON
034300         MOVE CTL-CONTROL-GROUP-PATTERN TO EXPECTED-VAL
034400         GO TO 1000-ABEND-RTN.
034500
034600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034700
034800     DISPLAY "** WELLS READ **".
034900     DISPLAY RECORDS-READ.
035000     DISPLAY "** WELLS DROPPED (BAD CQ) **".
035100     DISPLAY RECORDS-DROPPED.
035200     DISPLAY "** WELLS WRITTEN TO DDCTWK1 **".
035300     DISPLAY RECORDS-WRITTEN.
035400     DISPLAY "** WELLS FLAGGED CONTROL-GROUP **".
035500     DISPLAY RECORDS-CONTROL-FLAGGED.
035600     DISPLAY "******** NORMAL END OF JOB DDCTEDIT ********".
035700 900-EXIT.
035800     EXIT.
035900
036000 950-READ-WELLS-IN.
036100     READ WELLS-IN INTO DDCT-WELL-MEASUREMENT
036200         AT END MOVE "N" TO MORE-DATA-SW
036300         GO TO 950-EXIT
036400     END-READ.
036500 950-EXIT.
036600     EXIT.
036700
036800 1000-ABEND-RTN.
036900     WRITE SYSOUT-REC FROM ABEND-REC.
037000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037100     DISPLAY "*** ABNORMAL END OF JOB - DDCTEDIT ***"
037200         UPON CONSOLE.
037300     DIVIDE ZERO-VAL INTO ONE-VAL.
