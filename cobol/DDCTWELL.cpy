000100******************************************************************
000200*    DDCTWELL  --  WELL-MEASUREMENT, ONE PER PLATE WELL          *
000300*                                                                *
000400*    THIS IS THE RAW RECORD AS IT COMES OFF THE PLATE READER     *
000500*    EXPORT.  WM-CQ ARRIVES AS TEXT BECAUSE THE READER LEAVES    *
000600*    IT BLANK (NO AMPLIFICATION) OR STUFFS "UNDETERMINED" IN     *
000700*    THE FIELD FOR A FAILED WELL - DDCTEDIT IS WHAT PROVES IT    *
000800*    NUMERIC BEFORE ANYTHING DOWNSTREAM TRUSTS IT.               *
000900******************************************************************
001000 01  DDCT-WELL-MEASUREMENT.
001100     05  WM-SAMPLE                  PIC X(20).
001200     05  WM-GENE                    PIC X(20).
001300     05  WM-WELL                    PIC X(04).
001400     05  WM-CQ                      PIC X(10).
001500     05  FILLER                     PIC X(06).
