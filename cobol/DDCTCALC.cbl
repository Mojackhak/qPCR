000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DDCTCALC.
000300 AUTHOR. R T HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/12/86.
000600 DATE-COMPILED. 05/12/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIRD STEP OF THE DDCT JOB STREAM.  LOADS THE
001300*          SURVIVING WELLS FROM DDCTWK2 INTO A TABLE AND RUNS
001400*          THE TWO-STAGE COMPARATIVE CT CALCULATION:
001500*
001600*          STAGE 1 - FOR EACH SAMPLE, AVERAGE THE CQ OF ITS
001700*                    REFERENCE-GENE WELLS.  EVERY WELL'S DELTA-CT
001800*                    IS ITS OWN CQ MINUS THAT SAMPLE'S REFERENCE
001900*                    MEAN.  A SAMPLE WITH NO REFERENCE-GENE WELL
002000*                    AT ALL HAS NOTHING TO NORMALIZE AGAINST AND
002100*                    BLOWS UP THE RUN.
002200*
002300*          STAGE 2 - FOR EACH GENE, AVERAGE THE PER-SAMPLE MEAN
002400*                    DELTA-CT OF THE CONTROL-GROUP SAMPLES ONLY.
002500*                    THAT IS THE GENE'S BASELINE.  EVERY WELL'S
002600*                    DELTA-DELTA-CT IS ITS DELTA-CT MINUS ITS
002700*                    GENE'S BASELINE.  A GENE WITH NO CONTROL-
002800*                    GROUP SAMPLE HAS NO BASELINE AND ALSO BLOWS
002900*                    UP THE RUN.
003000*
003100*          FOLD CHANGE COMES BACK FROM DDCTPOW, ONE WELL AT A
003200*          TIME.
003300*
003400******************************************************************
003500
003600         INPUT FILE              -   DDCTWK2   (FROM DDCTOUTL)
003700
003800         OUTPUT FILE PRODUCED    -   WELL-OUT  (PER-WELL DETAIL)
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300*    CHANGE LOG
004400*----------------------------------------------------------------*
004500*  DATE     BY   REQUEST#   DESCRIPTION
004600*  -------- ---- ---------- ------------------------------------*
004700*  05/12/86 RTH  DDCT-0006  ORIGINAL CODING.                      DDCT0006
004800*  09/02/88 RTH  DDCT-0014  TABLE SIZES WIDENED TO MATCH THE      DDCT0014
004900*                           OTHER DDCT STEPS.
005000*  11/21/91 CLO  DDCT-0034  DELTA-CT NOW HOLDS AT 4 DECIMALS      DDCT0034
005100*                           THROUGHOUT - PRIOR RELEASE TRUNCATED
005200*                           AN EXTRA DIGIT ON THE SAMPLE MEAN AND
005300*                           DRIFTED THE FOLD VALUE IN THE LAST
005400*                           PLACE ON LONG RUNS.
005500*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
005600*                           MODULE, NO CHANGE REQUIRED.
005700*  06/07/04 SWT  DDCT-0067  WELL-OUT NOW WRITTEN IN GENE/GROUP/   DDCT0067
005800*                           SAMPLE ORDER PER LAB REQUEST, SO THE
005900*                           DETAIL FILE LINES UP WITH THE SAMPLE
006000*                           SUMMARY THAT FOLLOWS IT.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT DDCTWK2
007600     ASSIGN TO UT-S-DDCTWK2
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS IFCODE.
007900
008000     SELECT WELL-OUT
008100     ASSIGN TO UT-S-WELLOUT
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(130).
009400
009500 FD  DDCTWK2
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS DDCTWK2-REC.
010100 01  DDCTWK2-REC                    PIC X(80).
010200
010300 FD  WELL-OUT
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 106 CHARACTERS
010600     DATA RECORD IS WELL-OUT-REC.
010700 01  WELL-OUT-REC                   PIC X(106).
010800
010900 WORKING-STORAGE SECTION.
011000 01  FILE-STATUS-CODES.
011100     05  IFCODE                      PIC X(2).
011200         88  CODE-READ                VALUE SPACES.
011300         88  NO-MORE-DATA             VALUE "10".
011400     05  OFCODE                      PIC X(2).
011500         88  CODE-WRITE               VALUE SPACES.
011600
011700 COPY DDCTWORK.
011800
011900 COPY ABENDREC.
012000
012100 01  MORE-DATA-SW                    PIC X(01) VALUE "Y".
012200     88  NO-MORE-WK2                   VALUE "N".
012300
012400******************************************************************
012500*    MASTER WELL TABLE - SAME 2000-ENTRY SIZING AS DDCTOUTL.
012600******************************************************************
012700 01  WS-WELL-TABLE-AREA.
012800     05  WS-WELL-TABLE OCCURS 2000 TIMES
012900                       INDEXED BY TBL-IDX, OUTER-IDX, INNER-IDX.
013000         10  TB-GENE                 PIC X(20).
013100         10  TB-GROUP                PIC X(20).
013200         10  TB-SAMPLE               PIC X(20).
013300         10  TB-WELL                 PIC X(04).
013400         10  TB-CQ                   PIC 9(02)V9(04).
013500         10  TB-REF-GENE-SW          PIC X(01).
013600             88  TB-IS-REF-GENE        VALUE "Y".
013700         10  TB-CTRL-GROUP-SW        PIC X(01).
013800             88  TB-IS-CONTROL-GROUP   VALUE "Y".
013900         10  TB-DCT                  PIC S9(03)V9(04).
014000         10  TB-DDCT                 PIC S9(03)V9(04).
014100         10  TB-FOLD                 PIC 9(05)V9(04).
014200****** SORT KEY OVERLAYING GENE+GROUP+SAMPLE - STEP 9 OF THE
014300****** JOB SORTS WELL-OUT ON THIS COMBINATION, SAMPLE ORDER
014400****** WITHIN IT BROKEN BY THE ORIGINAL READ SEQUENCE (THE
014500****** SORT BELOW IS STABLE - SEE 600-SORT-WELLS).
014600         10  TB-SORT-KEY REDEFINES TB-GENE
014700                                   PIC X(60).
014800 01  TABLE-REC-COUNT                 PIC 9(04) COMP VALUE ZERO.
014900
015000******************************************************************
015100*    SAMPLE-LEVEL REFERENCE-GENE TABLE - ONE ENTRY PER DISTINCT
015200*    SAMPLE, HOLDING THE MEAN CQ OF ITS REFERENCE-GENE WELLS.
015300******************************************************************
015400 01  WS-SAMPLE-REF-TABLE.
015500     05  SRF-ENTRY OCCURS 300 TIMES INDEXED BY SRF-IDX.
015600         10  SRF-SAMPLE              PIC X(20).
015700         10  SRF-SUM-CQ               PIC S9(07)V9(04) COMP-3.
015800         10  SRF-COUNT                PIC 9(04) COMP.
015900         10  SRF-MEAN-CQ              PIC S9(03)V9(04) COMP-3.
016000 01  SRF-TABLE-COUNT                 PIC 9(04) COMP VALUE ZERO.
016100
016200******************************************************************
016300*    GENE-LEVEL CONTROL-BASELINE TABLE - ONE ENTRY PER DISTINCT
016400*    GENE, HOLDING THE MEAN OF THE PER-SAMPLE MEAN DELTA-CT OF
016500*    ITS CONTROL-GROUP SAMPLES.
016600******************************************************************
016700 01  WS-GENE-BASELINE-TABLE.
016800     05  GBL-ENTRY OCCURS 100 TIMES INDEXED BY GBL-IDX.
016900         10  GBL-GENE                 PIC X(20).
017000         10  GBL-SUM-SAMPLE-MEAN      PIC S9(07)V9(04) COMP-3.
017100         10  GBL-SAMPLE-COUNT         PIC 9(04) COMP.
017200         10  GBL-BASELINE             PIC S9(03)V9(04) COMP-3.
017300****** PACKED BASELINE, UNSCALED - HELD FOR THE CONTROL-REPORT
017400****** DUMP THAT OPERATIONS RUNS AFTER A RELEASE, WHICH COMPARES
017500****** RAW DIGITS RATHER THAN A DISPLAYED DECIMAL.
017600     05  GBL-BASELINE-UNSC REDEFINES GBL-BASELINE
017700                                     PIC S9(07) COMP-3.
017800 01  GBL-TABLE-COUNT                 PIC 9(04) COMP VALUE ZERO.
017900
018000******************************************************************
018100*    A SECOND SAMPLE-LEVEL TABLE, THIS ONE HOLDING EACH SAMPLE'S
018200*    OWN MEAN DELTA-CT (ACROSS ITS OWN WELLS), NEEDED TO ROLL THE
018300*    CONTROL SAMPLES UP INTO THEIR GENE'S BASELINE IN STAGE 2.
018400*    KEYED BY GENE+SAMPLE SINCE A SAMPLE'S MEAN DELTA-CT IS
018500*    DIFFERENT FOR EVERY GENE IT WAS RUN AGAINST.
018600******************************************************************
018700 01  WS-SAMPLE-DCT-TABLE.
018800     05  SDT-ENTRY OCCURS 600 TIMES INDEXED BY SDT-IDX.
018900         10  SDT-GENE                 PIC X(20).
019000         10  SDT-SAMPLE               PIC X(20).
019100         10  SDT-IS-CONTROL           PIC X(01).
019200         10  SDT-SUM-DCT              PIC S9(07)V9(04) COMP-3.
019300         10  SDT-COUNT                PIC 9(04) COMP.
019400         10  SDT-MEAN-DCT             PIC S9(03)V9(04) COMP-3.
019500 01  SDT-TABLE-COUNT                 PIC 9(04) COMP VALUE ZERO.
019600
019700 01  WS-MATCH-FLAG                   PIC X(01).
019800     88  WS-MATCH-FOUND                VALUE "Y".
019900
020000 01  CALC-WORK-FIELDS.
020100     05  WS-FOLD-ARG                 PIC S9(03)V9(04) COMP-3.
020200     05  WS-FOLD-RESULT               PIC 9(05)V9(04) COMP-3.
020300****** UNSCALED VIEW OF THE RETURNED FOLD VALUE - SAME NINE
020400****** PACKED DIGITS AS WS-FOLD-RESULT, NO IMPLIED POINT, FOR
020500****** THE CONTROL-REPORT DUMP THAT COMPARES RAW DIGITS.
020600     05  WS-FOLD-RESULT-UNSC REDEFINES WS-FOLD-RESULT
020700                                     PIC 9(09) COMP-3.
020800
020900 01  WS-HOLD-WELL.
021000     05  HOLD-TB-GENE                PIC X(20).
021100     05  HOLD-TB-GROUP               PIC X(20).
021200     05  HOLD-TB-SAMPLE               PIC X(20).
021300     05  HOLD-TB-WELL                 PIC X(04).
021400     05  HOLD-TB-CQ                   PIC 9(02)V9(04).
021500     05  HOLD-TB-REF-GENE-SW          PIC X(01).
021600     05  HOLD-TB-CTRL-GROUP-SW        PIC X(01).
021700     05  HOLD-TB-DCT                  PIC S9(03)V9(04).
021800     05  HOLD-TB-DDCT                 PIC S9(03)V9(04).
021900     05  HOLD-TB-FOLD                 PIC 9(05)V9(04).
022000
022100 01  COUNTERS-AND-ACCUMULATORS.
022200     05  RECORDS-READ                PIC 9(07) COMP.
022300     05  RECORDS-WRITTEN             PIC 9(07) COMP.
022400
022500 01  WS-WELL-HDR-REC.
022600     05  FILLER            PIC X(20) VALUE "GENE".
022700     05  FILLER            PIC X(01) VALUE SPACE.
022800     05  FILLER            PIC X(20) VALUE "GROUP".
022900     05  FILLER            PIC X(01) VALUE SPACE.
023000     05  FILLER            PIC X(20) VALUE "SAMPLE".
023100     05  FILLER            PIC X(01) VALUE SPACE.
023200     05  FILLER            PIC X(04) VALUE "WELL".
023300     05  FILLER            PIC X(01) VALUE SPACE.
023400     05  FILLER            PIC X(07) VALUE "CQ".
023500     05  FILLER            PIC X(01) VALUE SPACE.
023600     05  FILLER            PIC X(09) VALUE "DCT".
023700     05  FILLER            PIC X(01) VALUE SPACE.
023800     05  FILLER            PIC X(09) VALUE "DDCT".
023900     05  FILLER            PIC X(01) VALUE SPACE.
024000     05  FILLER            PIC X(10) VALUE "FOLD".
024100
024200 01  WS-WELL-DET-REC.
024300     05  WD-GENE-O                   PIC X(20).
024400     05  FILLER                      PIC X(01) VALUE SPACE.
024500     05  WD-GROUP-O                  PIC X(20).
024600     05  FILLER                      PIC X(01) VALUE SPACE.
024700     05  WD-SAMPLE-O                 PIC X(20).
024800     05  FILLER                      PIC X(01) VALUE SPACE.
024900     05  WD-WELL-O                   PIC X(04).
025000     05  FILLER                      PIC X(01) VALUE SPACE.
025100     05  WD-CQ-O                     PIC Z9.9999.
025200     05  FILLER                      PIC X(01) VALUE SPACE.
025300     05  WD-DCT-O                    PIC -ZZ9.9999.
025400     05  FILLER                      PIC X(01) VALUE SPACE.
025500     05  WD-DDCT-O                   PIC -ZZ9.9999.
025600     05  FILLER                      PIC X(01) VALUE SPACE.
025700     05  WD-FOLD-O                   PIC ZZZZ9.9999.
025800
025900 PROCEDURE DIVISION.
026000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100     PERFORM 200-CALC-REF-MEANS THRU 200-EXIT.
026200     PERFORM 300-CALC-DELTA-CT THRU 300-EXIT.
026300     PERFORM 400-CALC-CONTROL-BASELINES THRU 400-EXIT.
026400     PERFORM 500-CALC-DELTA-DELTA-CT THRU 500-EXIT.
026500     PERFORM 600-SORT-WELLS THRU 600-EXIT.
026600     PERFORM 700-WRITE-WELL-OUT THRU 700-EXIT.
026700     PERFORM 900-CLEANUP THRU 900-EXIT.
026800     MOVE +0 TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB DDCTCALC ********".
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027500     OPEN INPUT DDCTWK2.
027600     OPEN OUTPUT SYSOUT.
027700     PERFORM 950-READ-DDCTWK2 THRU 950-EXIT.
027800     PERFORM 050-LOAD-TABLE THRU 050-EXIT
027900         UNTIL NO-MORE-WK2.
028000 000-EXIT.
028100     EXIT.
028200
028300 050-LOAD-TABLE.
028400     MOVE "050-LOAD-TABLE" TO PARA-NAME.
028500     ADD 1 TO TABLE-REC-COUNT.
028600     IF TABLE-REC-COUNT > 2000
028700         MOVE "** WELL TABLE CAPACITY (2000) EXCEEDED"
028800                                   TO ABEND-REASON
028900         GO TO 1000-ABEND-RTN.
029000     SET TBL-IDX TO TABLE-REC-COUNT.
029100     MOVE SW-GENE TO TB-GENE(TBL-IDX).
029200     MOVE SW-GROUP TO TB-GROUP(TBL-IDX).
029300     MOVE SW-SAMPLE TO TB-SAMPLE(TBL-IDX).
029400     MOVE SW-WELL TO TB-WELL(TBL-IDX).
029500     MOVE SW-CQ TO TB-CQ(TBL-IDX).
029600     MOVE SW-REF-GENE-SW TO TB-REF-GENE-SW(TBL-IDX).
029700     MOVE SW-CTRL-GROUP-SW TO TB-CTRL-GROUP-SW(TBL-IDX).
029800     MOVE ZERO TO TB-DCT(TBL-IDX).
029900     MOVE ZERO TO TB-DDCT(TBL-IDX).
030000     MOVE ZERO TO TB-FOLD(TBL-IDX).
030100     ADD 1 TO RECORDS-READ.
030200     PERFORM 950-READ-DDCTWK2 THRU 950-EXIT.
030300 050-EXIT.
030400     EXIT.
030500
030600******************************************************************
030700*    200-CALC-REF-MEANS  -  STAGE 1, PART A.  ONE PASS ACROSS
030800*    THE WHOLE TABLE BUILDS A PER-SAMPLE SUM/COUNT OF
030900*    REFERENCE-GENE CQ.  R10-B IS CHECKED HERE: EVERY SAMPLE
031000*    THAT SHOWS UP AT ALL MUST ALSO SHOW UP IN THIS TABLE.
031100******************************************************************
031200 200-CALC-REF-MEANS.
031300     MOVE "200-CALC-REF-MEANS" TO PARA-NAME.
031400     PERFORM 210-ACCUM-ONE-REF-WELL THRU 210-EXIT
031500         VARYING OUTER-IDX FROM 1 BY 1
031600         UNTIL OUTER-IDX > TABLE-REC-COUNT.
031700     PERFORM 230-FINISH-ONE-REF-MEAN THRU 230-EXIT
031800         VARYING SRF-IDX FROM 1 BY 1
031900         UNTIL SRF-IDX > SRF-TABLE-COUNT.
032000     PERFORM 250-CHECK-SAMPLE-HAS-REF THRU 250-EXIT
032100         VARYING OUTER-IDX FROM 1 BY 1
032200         UNTIL OUTER-IDX > TABLE-REC-COUNT.
032300 200-EXIT.
032400     EXIT.
032500
032600 210-ACCUM-ONE-REF-WELL.
032700     IF TB-IS-REF-GENE(OUTER-IDX)
032800         PERFORM 220-FIND-REF-ENTRY THRU 220-EXIT
032900         IF NOT WS-MATCH-FOUND
033000             ADD 1 TO SRF-TABLE-COUNT
033100             IF SRF-TABLE-COUNT > 300
033200                 MOVE "** SAMPLE-REF TABLE CAPACITY EXCEEDED"
033300                                          TO ABEND-REASON
033400                 GO TO 1000-ABEND-RTN
033500             END-IF
033600             SET SRF-IDX TO SRF-TABLE-COUNT
033700             MOVE TB-SAMPLE(OUTER-IDX) TO SRF-SAMPLE(SRF-IDX)
033800             MOVE ZERO TO SRF-SUM-CQ(SRF-IDX)
033900             MOVE ZERO TO SRF-COUNT(SRF-IDX)
034000         END-IF
034100         ADD TB-CQ(OUTER-IDX) TO SRF-SUM-CQ(SRF-IDX)
034200         ADD 1 TO SRF-COUNT(SRF-IDX).
034300 210-EXIT.
034400     EXIT.
034500
034600 220-FIND-REF-ENTRY.
034700     MOVE "N" TO WS-MATCH-FLAG.
034800     PERFORM 222-SCAN-ONE-REF-ENTRY THRU 222-EXIT
034900         VARYING SRF-IDX FROM 1 BY 1
035000         UNTIL SRF-IDX > SRF-TABLE-COUNT OR WS-MATCH-FOUND.
035100 220-EXIT.
035200     EXIT.
035300
035400 222-SCAN-ONE-REF-ENTRY.
035500     IF SRF-SAMPLE(SRF-IDX) = TB-SAMPLE(OUTER-IDX)
035600         MOVE "Y" TO WS-MATCH-FLAG.
035700 222-EXIT.
035800     EXIT.
035900
036000 230-FINISH-ONE-REF-MEAN.
036100     COMPUTE SRF-MEAN-CQ(SRF-IDX) ROUNDED =
036200         SRF-SUM-CQ(SRF-IDX) / SRF-COUNT(SRF-IDX).
036300 230-EXIT.
036400     EXIT.
036500
036600 250-CHECK-SAMPLE-HAS-REF.
036700     MOVE "N" TO WS-MATCH-FLAG.
036800     PERFORM 252-SCAN-FOR-SAMPLE THRU 252-EXIT
036900         VARYING SRF-IDX FROM 1 BY 1
037000         UNTIL SRF-IDX > SRF-TABLE-COUNT OR WS-MATCH-FOUND.
037100     IF NOT WS-MATCH-FOUND
037200         MOVE "** SAMPLE HAS NO REFERENCE-GENE WELL"
037300                                   TO ABEND-REASON
037400         MOVE TB-SAMPLE(OUTER-IDX) TO EXPECTED-VAL
037500         GO TO 1000-ABEND-RTN.
037600 250-EXIT.
037700     EXIT.
037800
037900 252-SCAN-FOR-SAMPLE.
038000     IF SRF-SAMPLE(SRF-IDX) = TB-SAMPLE(OUTER-IDX)
038100         MOVE "Y" TO WS-MATCH-FLAG.
038200 252-EXIT.
038300     EXIT.
038400
038500******************************************************************
038600*    300-CALC-DELTA-CT  -  STAGE 1, PART B.  EVERY WELL'S
038700*    DELTA-CT IS ITS OWN CQ MINUS ITS SAMPLE'S REFERENCE MEAN.
038800*    THIS PASS ALSO ROLLS EACH GENE/SAMPLE PAIR'S WELLS INTO
038900*    WS-SAMPLE-DCT-TABLE FOR STAGE 2 TO USE.
039000******************************************************************
039100 300-CALC-DELTA-CT.
039200     MOVE "300-CALC-DELTA-CT" TO PARA-NAME.
039300     PERFORM 310-CALC-ONE-DELTA-CT THRU 310-EXIT
039400         VARYING OUTER-IDX FROM 1 BY 1
039500         UNTIL OUTER-IDX > TABLE-REC-COUNT.
039600     PERFORM 350-FINISH-ONE-SAMPLE-MEAN THRU 350-EXIT
039700         VARYING SDT-IDX FROM 1 BY 1
039800         UNTIL SDT-IDX > SDT-TABLE-COUNT.
039900 300-EXIT.
040000     EXIT.
040100
040200 310-CALC-ONE-DELTA-CT.
040300     PERFORM 220-FIND-REF-ENTRY THRU 220-EXIT.
040400     COMPUTE TB-DCT(OUTER-IDX) ROUNDED =
040500         TB-CQ(OUTER-IDX) - SRF-MEAN-CQ(SRF-IDX).
040600     PERFORM 320-FIND-SAMPLE-DCT-ENTRY THRU 320-EXIT.
040700     IF NOT WS-MATCH-FOUND
040800         ADD 1 TO SDT-TABLE-COUNT
040900         IF SDT-TABLE-COUNT > 600
041000             MOVE "** GENE/SAMPLE TABLE CAPACITY EXCEEDED"
041100                                      TO ABEND-REASON
041200             GO TO 1000-ABEND-RTN
041300         END-IF
041400         SET SDT-IDX TO SDT-TABLE-COUNT
041500         MOVE TB-GENE(OUTER-IDX) TO SDT-GENE(SDT-IDX)
041600         MOVE TB-SAMPLE(OUTER-IDX) TO SDT-SAMPLE(SDT-IDX)
041700         MOVE TB-CTRL-GROUP-SW(OUTER-IDX) TO
041800                                   SDT-IS-CONTROL(SDT-IDX)
041900         MOVE ZERO TO SDT-SUM-DCT(SDT-IDX)
042000         MOVE ZERO TO SDT-COUNT(SDT-IDX)
042100     END-IF
042200     ADD TB-DCT(OUTER-IDX) TO SDT-SUM-DCT(SDT-IDX).
042300     ADD 1 TO SDT-COUNT(SDT-IDX).
042400 310-EXIT.
042500     EXIT.
042600
042700 320-FIND-SAMPLE-DCT-ENTRY.
042800     MOVE "N" TO WS-MATCH-FLAG.
042900     PERFORM 322-SCAN-ONE-SDT-ENTRY THRU 322-EXIT
043000         VARYING SDT-IDX FROM 1 BY 1
043100         UNTIL SDT-IDX > SDT-TABLE-COUNT OR WS-MATCH-FOUND.
043200 320-EXIT.
043300     EXIT.
043400
043500 322-SCAN-ONE-SDT-ENTRY.
043600     IF SDT-GENE(SDT-IDX) = TB-GENE(OUTER-IDX)
043700        AND SDT-SAMPLE(SDT-IDX) = TB-SAMPLE(OUTER-IDX)
043800         MOVE "Y" TO WS-MATCH-FLAG.
043900 322-EXIT.
044000     EXIT.
044100
044200 350-FINISH-ONE-SAMPLE-MEAN.
044300     COMPUTE SDT-MEAN-DCT(SDT-IDX) ROUNDED =
044400         SDT-SUM-DCT(SDT-IDX) / SDT-COUNT(SDT-IDX).
044500 350-EXIT.
044600     EXIT.
044700
044800******************************************************************
044900*    400-CALC-CONTROL-BASELINES  -  STAGE 2, PART A.  FOR EACH
045000*    GENE, AVERAGE THE PER-SAMPLE MEAN DELTA-CT OF ITS CONTROL-
045100*    GROUP SAMPLES ONLY.  R10-C IS CHECKED HERE: EVERY GENE MUST
045200*    END UP WITH AT LEAST ONE CONTROL-GROUP SAMPLE.
045300******************************************************************
045400 400-CALC-CONTROL-BASELINES.
045500     MOVE "400-CALC-CONTROL-BASELINES" TO PARA-NAME.
045600     PERFORM 410-ACCUM-ONE-BASELINE THRU 410-EXIT
045700         VARYING SDT-IDX FROM 1 BY 1
045800         UNTIL SDT-IDX > SDT-TABLE-COUNT.
045900     PERFORM 430-FINISH-ONE-BASELINE THRU 430-EXIT
046000         VARYING GBL-IDX FROM 1 BY 1
046100         UNTIL GBL-IDX > GBL-TABLE-COUNT.
046200     PERFORM 450-CHECK-GENE-HAS-BASELINE THRU 450-EXIT
046300         VARYING OUTER-IDX FROM 1 BY 1
046400         UNTIL OUTER-IDX > TABLE-REC-COUNT.
046500 400-EXIT.
046600     EXIT.
046700
046800 410-ACCUM-ONE-BASELINE.
046900     IF SDT-IS-CONTROL(SDT-IDX) = "Y"
047000         PERFORM 420-FIND-GENE-BASELINE-ENTRY THRU 420-EXIT
047100         IF NOT WS-MATCH-FOUND
047200             ADD 1 TO GBL-TABLE-COUNT
047300             IF GBL-TABLE-COUNT > 100
047400                 MOVE "** GENE BASELINE TABLE CAPACITY EXCEEDED"
047500                                          TO ABEND-REASON
047600                 GO TO 1000-ABEND-RTN
047700             END-IF
047800             SET GBL-IDX TO GBL-TABLE-COUNT
047900             MOVE SDT-GENE(SDT-IDX) TO GBL-GENE(GBL-IDX)
048000             MOVE ZERO TO GBL-SUM-SAMPLE-MEAN(GBL-IDX)
048100             MOVE ZERO TO GBL-SAMPLE-COUNT(GBL-IDX)
048200         END-IF
048300         ADD SDT-MEAN-DCT(SDT-IDX) TO
048400                               GBL-SUM-SAMPLE-MEAN(GBL-IDX)
048500         ADD 1 TO GBL-SAMPLE-COUNT(GBL-IDX).
048600 410-EXIT.
048700     EXIT.
048800
048900 420-FIND-GENE-BASELINE-ENTRY.
049000     MOVE "N" TO WS-MATCH-FLAG.
049100     PERFORM 422-SCAN-ONE-GBL-ENTRY THRU 422-EXIT
049200         VARYING GBL-IDX FROM 1 BY 1
049300         UNTIL GBL-IDX > GBL-TABLE-COUNT OR WS-MATCH-FOUND.
049400 420-EXIT.
049500     EXIT.
049600
049700 422-SCAN-ONE-GBL-ENTRY.
049800     IF GBL-GENE(GBL-IDX) = SDT-GENE(SDT-IDX)
049900         MOVE "Y" TO WS-MATCH-FLAG.
050000 422-EXIT.
050100     EXIT.
050200
050300 430-FINISH-ONE-BASELINE.
050400     COMPUTE GBL-BASELINE(GBL-IDX) ROUNDED =
050500         GBL-SUM-SAMPLE-MEAN(GBL-IDX) / GBL-SAMPLE-COUNT(GBL-IDX).
050600 430-EXIT.
050700     EXIT.
050800
050900 450-CHECK-GENE-HAS-BASELINE.
051000     MOVE "N" TO WS-MATCH-FLAG.
051100     PERFORM 452-SCAN-FOR-GENE THRU 452-EXIT
051200         VARYING GBL-IDX FROM 1 BY 1
051300         UNTIL GBL-IDX > GBL-TABLE-COUNT OR WS-MATCH-FOUND.
051400     IF NOT WS-MATCH-FOUND
051500         MOVE "** GENE HAS NO CONTROL-GROUP BASELINE"
051600                                   TO ABEND-REASON
051700         MOVE TB-GENE(OUTER-IDX) TO EXPECTED-VAL
051800         GO TO 1000-ABEND-RTN.
051900 450-EXIT.
052000     EXIT.
052100
052200 452-SCAN-FOR-GENE.
052300     IF GBL-GENE(GBL-IDX) = TB-GENE(OUTER-IDX)
052400         MOVE "Y" TO WS-MATCH-FLAG.
052500 452-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900*    500-CALC-DELTA-DELTA-CT  -  STAGE 2, PART B.  EVERY WELL'S
053000*    DELTA-DELTA-CT IS ITS OWN DELTA-CT MINUS ITS GENE'S
053100*    BASELINE.  FOLD CHANGE COMES BACK FROM DDCTPOW.
053200******************************************************************
053300 500-CALC-DELTA-DELTA-CT.
053400     MOVE "500-CALC-DELTA-DELTA-CT" TO PARA-NAME.
053500     PERFORM 510-CALC-ONE-WELL THRU 510-EXIT
053600         VARYING OUTER-IDX FROM 1 BY 1
053700         UNTIL OUTER-IDX > TABLE-REC-COUNT.
053800 500-EXIT.
053900     EXIT.
054000
054100 510-CALC-ONE-WELL.
054200     MOVE "N" TO WS-MATCH-FLAG.
054300     PERFORM 452-SCAN-FOR-GENE THRU 452-EXIT
054400         VARYING GBL-IDX FROM 1 BY 1
054500         UNTIL GBL-IDX > GBL-TABLE-COUNT OR WS-MATCH-FOUND.
054600     COMPUTE TB-DDCT(OUTER-IDX) ROUNDED =
054700         TB-DCT(OUTER-IDX) - GBL-BASELINE(GBL-IDX).
054800     MOVE TB-DDCT(OUTER-IDX) TO WS-FOLD-ARG.
054900     CALL "DDCTPOW" USING WS-FOLD-ARG, WS-FOLD-RESULT.
055000     MOVE WS-FOLD-RESULT TO TB-FOLD(OUTER-IDX).
055100 510-EXIT.
055200     EXIT.
055300
055400******************************************************************
055500*    600-SORT-WELLS  -  STRAIGHT INSERTION SORT ON THE COMBINED
055600*    GENE/GROUP/SAMPLE KEY.  INSERTION SORT ONLY SHIFTS AN ENTRY
055700*    PAST ANOTHER WHEN THE KEY IS STRICTLY GREATER, SO ENTRIES
055800*    WITH EQUAL KEYS NEVER CHANGE ORDER RELATIVE TO EACH OTHER -
055900*    THE SORT IS STABLE, WHICH IS WHAT STEP 9 OF THE JOB ASKS
056000*    FOR.
056100******************************************************************
056200 600-SORT-WELLS.
056300     MOVE "600-SORT-WELLS" TO PARA-NAME.
056400     PERFORM 620-INSERT-ONE-WELL THRU 620-EXIT
056500         VARYING OUTER-IDX FROM 2 BY 1
056600         UNTIL OUTER-IDX > TABLE-REC-COUNT.
056700 600-EXIT.
056800     EXIT.
056900
057000 620-INSERT-ONE-WELL.
057100     MOVE TB-GENE(OUTER-IDX) TO HOLD-TB-GENE.
057200     MOVE TB-GROUP(OUTER-IDX) TO HOLD-TB-GROUP.
057300     MOVE TB-SAMPLE(OUTER-IDX) TO HOLD-TB-SAMPLE.
057400     MOVE TB-WELL(OUTER-IDX) TO HOLD-TB-WELL.
057500     MOVE TB-CQ(OUTER-IDX) TO HOLD-TB-CQ.
057600     MOVE TB-REF-GENE-SW(OUTER-IDX) TO HOLD-TB-REF-GENE-SW.
057700     MOVE TB-CTRL-GROUP-SW(OUTER-IDX) TO HOLD-TB-CTRL-GROUP-SW.
057800     MOVE TB-DCT(OUTER-IDX) TO HOLD-TB-DCT.
057900     MOVE TB-DDCT(OUTER-IDX) TO HOLD-TB-DDCT.
058000     MOVE TB-FOLD(OUTER-IDX) TO HOLD-TB-FOLD.
058100     MOVE OUTER-IDX TO INNER-IDX.
058200     PERFORM 640-SHIFT-DOWN-WELL THRU 640-EXIT
058300         UNTIL INNER-IDX = 1 OR
058400               TB-SORT-KEY(INNER-IDX - 1) NOT > HOLD-TB-GENE.
058500     MOVE HOLD-TB-GENE TO TB-GENE(INNER-IDX).
058600     MOVE HOLD-TB-GROUP TO TB-GROUP(INNER-IDX).
058700     MOVE HOLD-TB-SAMPLE TO TB-SAMPLE(INNER-IDX).
058800     MOVE HOLD-TB-WELL TO TB-WELL(INNER-IDX).
058900     MOVE HOLD-TB-CQ TO TB-CQ(INNER-IDX).
059000     MOVE HOLD-TB-REF-GENE-SW TO TB-REF-GENE-SW(INNER-IDX).
059100     MOVE HOLD-TB-CTRL-GROUP-SW TO TB-CTRL-GROUP-SW(INNER-IDX).
059200     MOVE HOLD-TB-DCT TO TB-DCT(INNER-IDX).
059300     MOVE HOLD-TB-DDCT TO TB-DDCT(INNER-IDX).
059400     MOVE HOLD-TB-FOLD TO TB-FOLD(INNER-IDX).
059500 620-EXIT.
059600     EXIT.
059700
059800 640-SHIFT-DOWN-WELL.
059900     MOVE TB-GENE(INNER-IDX - 1) TO TB-GENE(INNER-IDX).
060000     MOVE TB-GROUP(INNER-IDX - 1) TO TB-GROUP(INNER-IDX).
060100     MOVE TB-SAMPLE(INNER-IDX - 1) TO TB-SAMPLE(INNER-IDX).
060200     MOVE TB-WELL(INNER-IDX - 1) TO TB-WELL(INNER-IDX).
060300     MOVE TB-CQ(INNER-IDX - 1) TO TB-CQ(INNER-IDX).
060400     MOVE TB-REF-GENE-SW(INNER-IDX - 1) TO
060500                               TB-REF-GENE-SW(INNER-IDX).
060600     MOVE TB-CTRL-GROUP-SW(INNER-IDX - 1) TO
060700                               TB-CTRL-GROUP-SW(INNER-IDX).
060800     MOVE TB-DCT(INNER-IDX - 1) TO TB-DCT(INNER-IDX).
060900     MOVE TB-DDCT(INNER-IDX - 1) TO TB-DDCT(INNER-IDX).
061000     MOVE TB-FOLD(INNER-IDX - 1) TO TB-FOLD(INNER-IDX).
061100     SUBTRACT 1 FROM INNER-IDX.
061200 640-EXIT.
061300     EXIT.
061400
061500 700-WRITE-WELL-OUT.
061600     MOVE "700-WRITE-WELL-OUT" TO PARA-NAME.
061700     OPEN OUTPUT WELL-OUT.
061800     WRITE WELL-OUT-REC FROM WS-WELL-HDR-REC.
061900     PERFORM 710-WRITE-ONE-WELL THRU 710-EXIT
062000         VARYING OUTER-IDX FROM 1 BY 1
062100         UNTIL OUTER-IDX > TABLE-REC-COUNT.
062200     CLOSE WELL-OUT.
062300 700-EXIT.
062400     EXIT.
062500
062600 710-WRITE-ONE-WELL.
062700     MOVE TB-GENE(OUTER-IDX) TO WD-GENE-O.
062800     MOVE TB-GROUP(OUTER-IDX) TO WD-GROUP-O.
062900     MOVE TB-SAMPLE(OUTER-IDX) TO WD-SAMPLE-O.
063000     MOVE TB-WELL(OUTER-IDX) TO WD-WELL-O.
063100     MOVE TB-CQ(OUTER-IDX) TO WD-CQ-O.
063200     MOVE TB-DCT(OUTER-IDX) TO WD-DCT-O.
063300     MOVE TB-DDCT(OUTER-IDX) TO WD-DDCT-O.
063400     MOVE TB-FOLD(OUTER-IDX) TO WD-FOLD-O.
063500     WRITE WELL-OUT-REC FROM WS-WELL-DET-REC.
063600     ADD 1 TO RECORDS-WRITTEN.
063700 710-EXIT.
063800     EXIT.
063900
064000 900-CLEANUP.
064100     MOVE "900-CLEANUP" TO PARA-NAME.
064200     CLOSE DDCTWK2, SYSOUT.
064300     DISPLAY "** WELLS READ FROM DDCTWK2 **".
064400     DISPLAY RECORDS-READ.
064500     DISPLAY "** WELLS WRITTEN TO WELL-OUT **".
064600     DISPLAY RECORDS-WRITTEN.
064700     DISPLAY "******** NORMAL END OF JOB DDCTCALC ********".
064800 900-EXIT.
064900     EXIT.
065000
065100 950-READ-DDCTWK2.
065200     READ DDCTWK2 INTO DDCT-SCRUBBED-WELL
065300         AT END MOVE "N" TO MORE-DATA-SW
065400         GO TO 950-EXIT
065500     END-READ.
065600 950-EXIT.
065700     EXIT.
065800
065900 1000-ABEND-RTN.
066000     WRITE SYSOUT-REC FROM ABEND-REC.
066100     CLOSE DDCTWK2, SYSOUT.
066200     DISPLAY "*** ABNORMAL END OF JOB - DDCTCALC ***"
066300         UPON CONSOLE.
066400     DIVIDE ZERO-VAL INTO ONE-VAL.
