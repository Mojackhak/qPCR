000100******************************************************************
000200*    DDCTWORK  --  SCRUBBED/CLASSIFIED WELL WORK RECORD          *
000300*                                                                *
000400*    SHARED LAYOUT FOR THE WORK FILES PASSED BETWEEN DDCT JOB    *
000500*    STEPS (DDCTWK1 OUT OF DDCTEDIT, DDCTWK2 OUT OF DDCTOUTL).   *
000600*    SW-CQ IS NUMERIC HERE - DDCTEDIT HAS ALREADY PROVEN IT.     *
000700*    SW-GROUP/SW-REF-GENE-SW/SW-CTRL-GROUP-SW ARE CARRIED SO     *
000800*    NEITHER THE FILTER STEP NOR THE CALC STEP HAS TO RE-PARSE  *
000900*    THE SAMPLE LABEL A SECOND TIME.                             *
001000******************************************************************
001100 01  DDCT-SCRUBBED-WELL.
001200     05  SW-GENE                    PIC X(20).
001300     05  SW-GROUP                   PIC X(20).
001400     05  SW-SAMPLE                  PIC X(20).
001500     05  SW-WELL                    PIC X(04).
001600     05  SW-CQ                      PIC 9(02)V9(04).
001700     05  SW-REF-GENE-SW             PIC X(01).
001800         88  SW-IS-REF-GENE          VALUE 'Y'.
001900     05  SW-CTRL-GROUP-SW           PIC X(01).
002000         88  SW-IS-CONTROL-GROUP     VALUE 'Y'.
002100     05  FILLER                     PIC X(08).
