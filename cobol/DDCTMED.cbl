000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DDCTMED.
000400 AUTHOR. C OKAFOR.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/86.
000700 DATE-COMPILED. 04/02/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    ORDER-STATISTIC BY LINEAR INTERPOLATION OVER A TABLE OF CQ
001200*    VALUES FOR ONE SAMPLE X GENE REPLICATE GROUP.  CALLER PASSES
001300*    A FRACTION (LK-PERCENTILE) AND GETS BACK THE VALUE AT SORTED
001400*    POSITION (N-1) * LK-PERCENTILE, INTERPOLATED BETWEEN THE TWO
001500*    BRACKETING ORDER STATISTICS WHEN THE POSITION IS FRACTIONAL.
001600*
001700*    THIS ONE ROUTINE COVERS BOTH CALLERS IN DDCTOUTL:
001800*      MEDIAN FOR THE MAD METHOD IS LK-PERCENTILE = .5000 -
001900*      (THE "MEAN OF THE TWO MIDDLE VALUES" RULE FOR AN EVEN-
002000*      SIZED GROUP FALLS OUT OF THE SAME INTERPOLATION, SO THERE
002100*      IS NO SEPARATE MEDIAN PARAGRAPH.)
002200*      Q1 AND Q3 FOR THE IQR METHOD ARE .2500 AND .7500.
002300*----------------------------------------------------------------*
002400*    CHANGE LOG
002500*----------------------------------------------------------------*
002600*  DATE     BY   REQUEST#   DESCRIPTION
002700*  -------- ---- ---------- ------------------------------------*
002800*  04/02/86 CLO  DDCT-0003  ORIGINAL CODING - MEDIAN ONLY.        DDCT0003
002900*  08/11/87 CLO  DDCT-0009  GENERALIZED TO ANY PERCENTILE SO THE  DDCT0009
003000*                           IQR METHOD COULD REUSE THE SORT.
003100*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
003200*                           MODULE, NO CHANGE REQUIRED.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-SORT-TABLE.
005000         10  WS-SORT-VAL OCCURS 200 TIMES
005100                         PIC 9(02)V9(04).
005200     05  OUTER-IDX                  PIC S9(4) COMP VALUE ZERO.
005300     05  INNER-IDX                  PIC S9(4) COMP VALUE ZERO.
005400     05  HOLD-VAL                    PIC 9(02)V9(04).
005500     05  LOW-POS                     PIC S9(4) COMP VALUE ZERO.
005600     05  HIGH-POS                    PIC S9(4) COMP VALUE ZERO.
005700     05  WS-POSITION                 PIC S9(4)V9(4) COMP-3.
005800****** WHOLE-NUMBER VIEW OF THE INTERPOLATION POSITION - USED
005900****** BY 300-INTERPOLATE WHEN IT WANTS JUST THE BRACKETING
006000****** SUBSCRIPT WITHOUT A SEPARATE TRUNCATING MOVE.
006100     05  WS-POSITION-WHOLE REDEFINES WS-POSITION
006200                                    PIC S9(4) COMP-3.
006300     05  WS-FRACTION                 PIC S9(1)V9(4) COMP-3.
006400     05  WS-LOW-VAL                  PIC S9(3)V9(4) COMP-3.
006500     05  WS-HIGH-VAL                 PIC S9(3)V9(4) COMP-3.
006600****** BOTH BRACKETING VALUES SIDE BY SIDE, FOR THE OCCASIONAL
006700****** DEBUG DISPLAY OF THE INTERPOLATION WINDOW AS ONE FIELD.
006800     05  WS-BRACKET-PAIR REDEFINES WS-LOW-VAL.
006900         10  WS-BRACKET-LOW          PIC S9(3)V9(4) COMP-3.
007000         10  WS-BRACKET-HIGH         PIC S9(3)V9(4) COMP-3.
007100
007200 LINKAGE SECTION.
007300 01  LK-CQ-TABLE.
007400     05  LK-CQ-VAL OCCURS 200 TIMES  PIC 9(02)V9(04).
007500 01  LK-REC-COUNT                   PIC 9(03) COMP.
007600 01  LK-PERCENTILE                  PIC 9V9(4).
007700****** QUARTER-POINT VIEW - .2500/.5000/.7500 ARE THE ONLY
007800****** CALLERS TODAY SO THE WHOLE NUMBER OF QUARTERS ALONE
007900****** TELLS US WHICH ONE CAME IN, WITHOUT TESTING THE DECIMAL.
008000 01  LK-PERCENTILE-QTRS REDEFINES LK-PERCENTILE PIC 9V9(4).
008100 01  LK-RESULT                      PIC S9(03)V9(04).
008200
008300 PROCEDURE DIVISION USING LK-CQ-TABLE, LK-REC-COUNT,
008400         LK-PERCENTILE, LK-RESULT.
008500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008600     PERFORM 100-SORT-TABLE THRU 100-EXIT.
008700     PERFORM 300-INTERPOLATE THRU 300-EXIT.
008800     GOBACK.
008900
009000 000-HOUSEKEEPING.
009100     MOVE ZERO TO LK-RESULT.
009200     PERFORM 050-LOAD-WORK-TABLE THRU 050-EXIT
009300         VARYING OUTER-IDX FROM 1 BY 1
009400         UNTIL OUTER-IDX > LK-REC-COUNT.
009500 000-EXIT.
009600     EXIT.
009700
009800 050-LOAD-WORK-TABLE.
009900     MOVE LK-CQ-VAL(OUTER-IDX) TO WS-SORT-VAL(OUTER-IDX).
010000 050-EXIT.
010100     EXIT.
010200
010300******************************************************************
010400*    STRAIGHT INSERTION SORT - GROUP SIZES ARE A HANDFUL OF
010500*    REPLICATE WELLS, NOT WORTH A SMARTER ALGORITHM.
010600******************************************************************
010700 100-SORT-TABLE.
010800     PERFORM 150-INSERT-ONE-VALUE THRU 150-EXIT
010900         VARYING OUTER-IDX FROM 2 BY 1
011000         UNTIL OUTER-IDX > LK-REC-COUNT.
011100 100-EXIT.
011200     EXIT.
011300
011400 150-INSERT-ONE-VALUE.
011500     MOVE WS-SORT-VAL(OUTER-IDX) TO HOLD-VAL.
011600     MOVE OUTER-IDX TO INNER-IDX.
011700     PERFORM 200-SHIFT-DOWN THRU 200-EXIT
011800         UNTIL INNER-IDX = 1 OR
011900               WS-SORT-VAL(INNER-IDX - 1) NOT > HOLD-VAL.
012000     MOVE HOLD-VAL TO WS-SORT-VAL(INNER-IDX).
012100 150-EXIT.
012200     EXIT.
012300
012400 200-SHIFT-DOWN.
012500     MOVE WS-SORT-VAL(INNER-IDX - 1) TO WS-SORT-VAL(INNER-IDX).
012600     SUBTRACT 1 FROM INNER-IDX.
012700 200-EXIT.
012800     EXIT.
012900
013000 300-INTERPOLATE.
013100     COMPUTE WS-POSITION ROUNDED =
013200         (LK-REC-COUNT - 1) * LK-PERCENTILE.
013300     MOVE WS-POSITION TO LOW-POS.
013400     ADD 1 TO LOW-POS.
013500     COMPUTE WS-FRACTION = WS-POSITION - (LOW-POS - 1).
013600     IF LOW-POS >= LK-REC-COUNT
013700         MOVE LK-REC-COUNT TO LOW-POS
013800         MOVE LOW-POS TO HIGH-POS
013900     ELSE
014000         COMPUTE HIGH-POS = LOW-POS + 1.
014100
014200     MOVE WS-SORT-VAL(LOW-POS) TO WS-LOW-VAL.
014300     MOVE WS-SORT-VAL(HIGH-POS) TO WS-HIGH-VAL.
014400     COMPUTE LK-RESULT ROUNDED =
014500         WS-LOW-VAL + ((WS-HIGH-VAL - WS-LOW-VAL) * WS-FRACTION).
014600 300-EXIT.
014700     EXIT.
