000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DDCTPOW.
000400 AUTHOR. M J PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/19/87.
000700 DATE-COMPILED. 05/19/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    FOLD CHANGE = 2 RAISED TO THE POWER (MINUS LK-DDCT-VAL).
001200*    THE COMPILER HAS NO WAY TO RAISE A NUMBER TO A FRACTIONAL,
001300*    SIGNED POWER, SO WE GO THROUGH THE NATURAL-LOG IDENTITY
001400*    2**(-X) = EXP( -X * LN(2) ) AND SUM THE MACLAURIN SERIES
001500*    FOR EXP() ONE TERM AT A TIME:
001600*        TERM(0) = 1
001700*        TERM(K) = TERM(K-1) * Z / K          (Z = -X * LN2)
001800*        EXP(Z)  = SUM OF TERM(K), K = 0 TO WHENEVER TERM
001900*                  STOPS MOVING THE SUM.
002000*    THE BUSINESS RANGE IS ABS(DDCT) <= 10, SO Z NEVER EXCEEDS
002100*    ABOUT 7 IN MAGNITUDE AND 60 TERMS IS MORE THAN ENOUGH TO
002200*    SETTLE TO FOUR DECIMALS.
002300*----------------------------------------------------------------*
002400*    CHANGE LOG
002500*----------------------------------------------------------------*
002600*  DATE     BY   REQUEST#   DESCRIPTION
002700*  -------- ---- ---------- ------------------------------------*
002800*  05/19/87 MJP  DDCT-0004  ORIGINAL CODING FOR THE DDCT PORT.    DDCT0004
002900*  02/23/90 MJP  DDCT-0022  RAISED THE SERIES CAP FROM 30 TO 60   DDCT0022
003000*                           TERMS AFTER A -9.8 DDCT CASE CAME
003100*                           BACK SHORT BY A UNIT IN THE LAST
003200*                           DECIMAL PLACE.
003300*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
003400*                           MODULE, NO CHANGE REQUIRED.
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  WS-LN2                     PIC S9(1)V9(8) COMP-3
005200                                     VALUE 0.69314718.
005300****** UNSCALED VIEW OF THE LN2 CONSTANT - SAME NINE PACKED
005400****** DIGITS AS WS-LN2, JUST WITHOUT THE IMPLIED DECIMAL POINT,
005500****** FOR THE RARE DUMP WHERE THAT IS EASIER TO READ.
005600     05  WS-LN2-UNSCALED REDEFINES WS-LN2
005700                                   PIC S9(9) COMP-3.
005800     05  WS-Z                       PIC S9(2)V9(8) COMP-3.
005900     05  WS-SUM                     PIC S9(5)V9(8) COMP-3.
006000****** UNSCALED VIEW OF THE RUNNING SUM, SAME IDEA AS WS-LN2-
006100****** UNSCALED ABOVE.
006200     05  WS-SUM-UNSCALED REDEFINES WS-SUM
006300                                   PIC S9(13) COMP-3.
006400     05  WS-TERM                    PIC S9(5)V9(8) COMP-3.
006500     05  WS-ABS-TERM                PIC S9(5)V9(8) COMP-3.
006600     05  SERIES-K                   PIC S9(3) COMP.
006700****** THIS MODULE USED TO BE TWO SEPARATE ROUTINES - THE OLD
006800****** EXP() PIECE CALLED ITS LOOP COUNTER WS-ITER-CNT.  KEPT AS
006900****** AN ALIAS RATHER THAN HUNT DOWN EVERY OLD LISTING THAT
007000****** STILL REFERS TO IT BY THAT NAME.
007100     05  WS-ITER-CNT REDEFINES SERIES-K
007200                                   PIC S9(3) COMP.
007300
007400 LINKAGE SECTION.
007500 01  LK-DDCT-VAL                    PIC S9(03)V9(04).
007600 01  LK-FOLD-RESULT                 PIC 9(05)V9(04).
007700
007800 PROCEDURE DIVISION USING LK-DDCT-VAL, LK-FOLD-RESULT.
007900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008000     PERFORM 100-SUM-SERIES THRU 100-EXIT
008100         VARYING SERIES-K FROM 1 BY 1
008200         UNTIL SERIES-K > 60 OR WS-ABS-TERM < 0.00000010.
008300     PERFORM 300-STORE-RESULT THRU 300-EXIT.
008400     GOBACK.
008500
008600 000-HOUSEKEEPING.
008700     COMPUTE WS-Z = (LK-DDCT-VAL * -1) * WS-LN2.
008800     MOVE 1 TO WS-SUM.
008900     MOVE 1 TO WS-TERM.
009000     MOVE 1 TO WS-ABS-TERM.
009100 000-EXIT.
009200     EXIT.
009300
009400 100-SUM-SERIES.
009500     COMPUTE WS-TERM ROUNDED = WS-TERM * WS-Z / SERIES-K.
009600     ADD WS-TERM TO WS-SUM.
009700     IF WS-TERM < 0
009800         COMPUTE WS-ABS-TERM = WS-TERM * -1
009900     ELSE
010000         MOVE WS-TERM TO WS-ABS-TERM.
010100 100-EXIT.
010200     EXIT.
010300
010400 300-STORE-RESULT.
010500     IF WS-SUM < 0
010600         MOVE ZERO TO LK-FOLD-RESULT
010700     ELSE
010800         MOVE WS-SUM TO LK-FOLD-RESULT.
010900 300-EXIT.
011000     EXIT.
