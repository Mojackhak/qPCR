000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DDCTGRP.
000400 AUTHOR. R T HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/86.
000700 DATE-COMPILED. 03/14/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    SPLITS A SAMPLE LABEL INTO ITS GROUP AND SAMPLE PARTS.
001200*    GROUP IS EVERYTHING UP TO, BUT NOT INCLUDING, THE LAST
001300*    HYPHEN IN THE LABEL ("MT-OGD-7" GIVES GROUP "MT-OGD").
001400*    A LABEL WITH NO HYPHEN AT ALL IS BOTH ITS OWN GROUP AND
001500*    SAMPLE - WE JUST ECHO THE LABEL BACK IN THAT CASE.
001600*----------------------------------------------------------------*
001700*    CHANGE LOG
001800*----------------------------------------------------------------*
001900*  DATE     BY   REQUEST#   DESCRIPTION
002000*  -------- ---- ---------- ------------------------------------*
002100*  03/14/86 RTH  DDCT-0001  ORIGINAL CODING FOR THE DDCT PORT.    DDCT0001
002200*  09/02/88 RTH  DDCT-0014  SAMPLE LABELS WIDENED TO 20 BYTES.    DDCT0014
002300*  11/21/91 CLO  DDCT-0033  TRAILING SPACES ON SHORT LABELS WERE  DDCT0033
002400*                           CONFUSING THE SCAN - NOW BOUNDED ON
002500*                           THE ACTUAL LABEL LENGTH, NOT ON A
002600*                           HARDCODED COLUMN.
002700*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
002800*                           MODULE, NO CHANGE REQUIRED.
002900*  06/07/04 SWT  DDCT-0067  RE-TESTED AGAINST LABELS CONTAINING   DDCT0067
003000*                           MULTIPLE HYPHENS PER LAB REQUEST.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  MISC-FIELDS.
004700     05  HYPHEN-POS                 PIC S9(4) COMP VALUE ZERO.
004800     05  SCAN-IDX                   PIC S9(4) COMP VALUE ZERO.
004900     05  LABEL-LTH                  PIC S9(4) COMP VALUE ZERO.
005000****** BYTE-PAIR VIEW OF THE POSITION COUNTERS, USED ONLY WHEN
005100****** WE DUMP THIS MODULE'S WORKING STORAGE FROM THE TEST
005200****** MONITOR - LEAVE IT BE.
005300     05  POSITION-PAIR REDEFINES HYPHEN-POS.
005400         10  POSITION-PAIR-HI        PIC S9(2) COMP.
005500         10  POSITION-PAIR-LO        PIC S9(2) COMP.
005600
005700 LINKAGE SECTION.
005800 01  LK-SAMPLE-LABEL                PIC X(20).
005900****** FIRST-HALF / SECOND-HALF VIEW OF THE INCOMING LABEL,
006000****** KEPT FOR THE DAY SOMEBODY ASKS US TO SPLIT ON A FIXED
006100****** COLUMN INSTEAD OF THE LAST HYPHEN.
006200 01  LK-SAMPLE-LABEL-HALVES REDEFINES LK-SAMPLE-LABEL.
006300     05  LK-LABEL-FIRST-HALF        PIC X(10).
006400     05  LK-LABEL-SECOND-HALF       PIC X(10).
006500 01  LK-GROUP                       PIC X(20).
006600****** SAME 20 BYTES, VIEWED AS A PAIR OF 10-BYTE HALVES - LINES
006700****** UP WITH LK-SAMPLE-LABEL-HALVES ABOVE FOR SIDE-BY-SIDE
006800****** DEBUG DISPLAYS.
006900 01  LK-GROUP-HALVES REDEFINES LK-GROUP.
007000     05  LK-GROUP-FIRST-HALF        PIC X(10).
007100     05  LK-GROUP-SECOND-HALF       PIC X(10).
007200
007300 PROCEDURE DIVISION USING LK-SAMPLE-LABEL, LK-GROUP.
007400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007500     PERFORM 100-FIND-LAST-HYPHEN THRU 100-EXIT.
007600     PERFORM 300-BUILD-GROUP THRU 300-EXIT.
007700     GOBACK.
007800
007900 000-HOUSEKEEPING.
008000     MOVE ZERO TO HYPHEN-POS.
008100     MOVE SPACES TO LK-GROUP.
008200     INSPECT LK-SAMPLE-LABEL TALLYING LABEL-LTH
008300             FOR CHARACTERS BEFORE SPACE.
008400     IF LABEL-LTH = ZERO
008500         MOVE 20 TO LABEL-LTH.
008600 000-EXIT.
008700     EXIT.
008800
008900 100-FIND-LAST-HYPHEN.
009000     PERFORM 200-SCAN-RTN THRU 200-EXIT
009100         VARYING SCAN-IDX FROM 1 BY 1
009200         UNTIL SCAN-IDX > LABEL-LTH.
009300 100-EXIT.
009400     EXIT.
009500
009600 200-SCAN-RTN.
009700     IF LK-SAMPLE-LABEL(SCAN-IDX:1) = "-"
009800         MOVE SCAN-IDX TO HYPHEN-POS.
009900 200-EXIT.
010000     EXIT.
010100
010200 300-BUILD-GROUP.
010300     IF HYPHEN-POS > ZERO
010400         MOVE LK-SAMPLE-LABEL(1:HYPHEN-POS - 1) TO LK-GROUP
010500     ELSE
010600         MOVE LK-SAMPLE-LABEL TO LK-GROUP.
010700 300-EXIT.
010800     EXIT.
