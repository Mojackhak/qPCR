000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DDCTMTCH.
000400 AUTHOR. R T HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/17/86.
000700 DATE-COMPILED. 03/17/86.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CASE-INSENSITIVE SUBSTRING TEST.  RETURNS "Y" IN
001200*    LK-MATCH-FLAG WHEN LK-PATTERN OCCURS ANYWHERE INSIDE
001300*    LK-FIELD, "N" OTHERWISE.  USED BY DDCTEDIT TO CLASSIFY
001400*    REFERENCE-GENE AND CONTROL-GROUP WELLS, AND AGAIN BY
001500*    DDCTSUMM TO TELL A REFERENCE-GENE ROW FROM THE REST WHEN
001600*    BUILDING THE PER-SAMPLE SUMMARY.
001700*----------------------------------------------------------------*
001800*    CHANGE LOG
001900*----------------------------------------------------------------*
002000*  DATE     BY   REQUEST#   DESCRIPTION
002100*  -------- ---- ---------- ------------------------------------*
002200*  03/17/86 RTH  DDCT-0002  ORIGINAL CODING FOR THE DDCT PORT.    DDCT0002
002300*  09/02/88 RTH  DDCT-0014  FIELD/PATTERN WIDENED TO 20 BYTES.    DDCT0014
002400*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
002500*                           MODULE, NO CHANGE REQUIRED.
002600*  06/07/04 SWT  DDCT-0067  FOLDED TO UPPERCASE BEFORE COMPARING  DDCT0067
002700*                           SO MIXED-CASE GENE NAMES FROM THE NEW
002800*                           READER SOFTWARE STILL CLASSIFY.
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-FIELD-UC                PIC X(20).
004600****** TEN-AND-TEN HALVES OF THE FOLDED FIELD - USED ONLY WHEN
004700****** WE DISPLAY A MISMATCH ON THE TEST MONITOR TWO HALVES AT
004800****** A TIME SO IT FITS THE SCREEN.
004900     05  WS-FIELD-UC-HALVES REDEFINES WS-FIELD-UC.
005000         10  WS-FIELD-UC-LEFT        PIC X(10).
005100         10  WS-FIELD-UC-RIGHT       PIC X(10).
005200     05  WS-PATTERN-UC               PIC X(20).
005300     05  FIELD-LTH                   PIC S9(4) COMP VALUE ZERO.
005400     05  PATTERN-LTH                  PIC S9(4) COMP VALUE ZERO.
005500     05  SCAN-IDX                     PIC S9(4) COMP VALUE ZERO.
005600     05  LAST-START                   PIC S9(4) COMP VALUE ZERO.
005700****** SAME COUNTER, TWO DIGITS AT A TIME, FOR THE SAME REASON.
005800     05  LAST-START-PRT REDEFINES LAST-START
005900                                   PIC S9(4).
006000
006100 LINKAGE SECTION.
006200 01  LK-FIELD                       PIC X(20).
006300****** LEFT/RIGHT HALVES OF THE CALLER'S FIELD - LINES UP WITH
006400****** WS-FIELD-UC-HALVES ABOVE.
006500 01  LK-FIELD-HALVES REDEFINES LK-FIELD.
006600     05  LK-FIELD-LEFT               PIC X(10).
006700     05  LK-FIELD-RIGHT              PIC X(10).
006800 01  LK-PATTERN                     PIC X(20).
006900 01  LK-MATCH-FLAG                  PIC X(01).
007000     88  LK-MATCH-FOUND              VALUE 'Y'.
007100
007200 PROCEDURE DIVISION USING LK-FIELD, LK-PATTERN, LK-MATCH-FLAG.
007300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007400     PERFORM 100-SEARCH-RTN THRU 100-EXIT
007500         VARYING SCAN-IDX FROM 1 BY 1
007600         UNTIL SCAN-IDX > LAST-START
007700            OR LK-MATCH-FOUND.
007800     GOBACK.
007900
008000 000-HOUSEKEEPING.
008100     MOVE 'N' TO LK-MATCH-FLAG.
008200     MOVE LK-FIELD TO WS-FIELD-UC.
008300     MOVE LK-PATTERN TO WS-PATTERN-UC.
008400     INSPECT WS-FIELD-UC CONVERTING
008500         "abcdefghijklmnopqrstuvwxyz" TO
008600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008700     INSPECT WS-PATTERN-UC CONVERTING
008800         "abcdefghijklmnopqrstuvwxyz" TO
008900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009000
009100     INSPECT WS-FIELD-UC TALLYING FIELD-LTH
009200             FOR CHARACTERS BEFORE SPACE.
009300     INSPECT WS-PATTERN-UC TALLYING PATTERN-LTH
009400             FOR CHARACTERS BEFORE SPACE.
009500
009600     IF PATTERN-LTH = ZERO OR FIELD-LTH = ZERO
009700         MOVE ZERO TO LAST-START
009800     ELSE
009900         COMPUTE LAST-START = FIELD-LTH - PATTERN-LTH + 1
010000         IF LAST-START < 1
010100             MOVE ZERO TO LAST-START.
010200 000-EXIT.
010300     EXIT.
010400
010500 100-SEARCH-RTN.
010600     IF WS-FIELD-UC(SCAN-IDX:PATTERN-LTH) =
010700                   WS-PATTERN-UC(1:PATTERN-LTH)
010800         MOVE 'Y' TO LK-MATCH-FLAG.
010900 100-EXIT.
011000     EXIT.
