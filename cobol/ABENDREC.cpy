000100******************************************************************
000200*    ABENDREC  --  STANDARD SHOP ABEND/DIAGNOSTIC LINE           *
000300*                                                                *
000400*    COMMON TO ALL DDCT JOB-STEP PROGRAMS.  MOVE THE OFFENDING   *
000500*    PARAGRAPH NAME, A ONE-LINE REASON, AND (WHEN THERE IS ONE)  *
000600*    AN EXPECTED/ACTUAL PAIR, THEN "WRITE SYSOUT-REC FROM        *
000700*    ABEND-REC" BEFORE GOING TO THE ABEND PARAGRAPH.             *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  PARA-NAME                  PIC X(30).
001100     05  ABEND-REASON                PIC X(50).
001200     05  EXPECTED-VAL                PIC X(20).
001300     05  ACTUAL-VAL                   PIC X(20).
001400     05  FILLER                      PIC X(10).
001500
001600****** FORCED-ABEND CONSTANTS - SEE THE DIVIDE-BY-ZERO AT THE
001700****** BOTTOM OF EVERY JOB STEP'S 1000-ABEND-RTN.
001800 01  ZERO-VAL                       PIC S9(01) COMP VALUE ZERO.
001900 01  ONE-VAL                        PIC S9(01) COMP VALUE 1.
