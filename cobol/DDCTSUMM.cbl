000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DDCTSUMM.
000300 AUTHOR. C OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/28/86.
000600 DATE-COMPILED. 05/28/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FOURTH AND LAST STEP OF THE DDCT JOB STREAM.  ROLLS
001300*          WELL-OUT UP TO ONE LINE PER GROUP/SAMPLE/GENE - THE
001400*          NUMBER THE BENCH ACTUALLY WANTS TO SEE.
001500*
001600*          WHEN CTL-EXCLUDE-REF-IN-SUMMARY IS ON, REFERENCE-GENE
001700*          ROWS DO NOT CONTRIBUTE TO ANY AVERAGE (THEY ARE THE
001800*          NORMALIZER, NOT THE RESULT, AND SOME LABS DO NOT WANT
001900*          THEM CLUTTERING THE SUMMARY AT ALL) - THE FLAG IS
002000*          RE-DERIVED HERE RATHER THAN CARRIED THROUGH THE WORK
002100*          FILES, SINCE WELL-OUT DOES NOT CARRY THE REFERENCE-
002200*          GENE SWITCH PAST DDCTCALC.
002300*
002400*          SR-FOLD IS THE MEAN OF THE PER-WELL FOLD VALUES, NOT
002500*          2 RAISED TO MINUS THE MEAN DELTA-DELTA-CT - THE TWO
002600*          ARE NOT THE SAME NUMBER AND THE BENCH HAS ALWAYS
002700*          WANTED THE FORMER.
002800*
002900******************************************************************
003000
003100         INPUT FILE              -   WELL-OUT   (FROM DDCTCALC)
003200
003300         OUTPUT FILE PRODUCED    -   SAMPLE-OUT (PER-SAMPLE
003400                                      SUMMARY)
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*    CHANGE LOG
004000*----------------------------------------------------------------*
004100*  DATE     BY   REQUEST#   DESCRIPTION
004200*  -------- ---- ---------- ------------------------------------*
004300*  05/28/86 CLO  DDCT-0007  ORIGINAL CODING.                      DDCT0007
004400*  09/02/88 RTH  DDCT-0014  TABLE SIZES WIDENED TO MATCH THE      DDCT0014
004500*                           OTHER DDCT STEPS.
004600*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
004700*                           MODULE, NO CHANGE REQUIRED.
004800*  06/07/04 SWT  DDCT-0067  ADDED THE EXCLUDE-REFERENCE-GENE      DDCT0067
004900*                           SWITCH PER LAB REQUEST, PULLED THE
005000*                           CLASSIFY CALL BACK IN FROM DDCTMTCH
005100*                           RATHER THAN INVENT A SECOND ONE.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT WELL-OUT
006700     ASSIGN TO UT-S-WELLOUT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000
007100     SELECT SAMPLE-OUT
007200     ASSIGN TO UT-S-SAMPOUT
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 130 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(130).
008500
008600 FD  WELL-OUT
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 106 CHARACTERS
008900     DATA RECORD IS WELL-OUT-REC.
009000 01  WELL-OUT-REC                   PIC X(106).
009100
009200 FD  SAMPLE-OUT
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 101 CHARACTERS
009500     DATA RECORD IS SAMPLE-OUT-REC.
009600 01  SAMPLE-OUT-REC                 PIC X(101).
009700
009800 WORKING-STORAGE SECTION.
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                      PIC X(2).
010100         88  CODE-READ                VALUE SPACES.
010200         88  NO-MORE-DATA             VALUE "10".
010300     05  OFCODE                      PIC X(2).
010400         88  CODE-WRITE               VALUE SPACES.
010500
010600 COPY DDCTPARM.
010700
010800 COPY ABENDREC.
010900
011000 01  MORE-DATA-SW                    PIC X(01) VALUE "Y".
011100     88  NO-MORE-WELL-OUT              VALUE "N".
011200
011300******************************************************************
011400*    INPUT LINE BROKEN OUT BY COLUMN - WELL-OUT IS READ AS TEXT
011500*    SINCE IT IS A LINE SEQUENTIAL REPORT FILE, NOT A FIXED
011600*    BINARY WORK RECORD LIKE DDCTWK1/DDCTWK2.
011700******************************************************************
011800 01  WS-WELL-IN-REC.
011900     05  WI-GENE-I                   PIC X(20).
012000     05  FILLER                      PIC X(01).
012100     05  WI-GROUP-I                  PIC X(20).
012200     05  FILLER                      PIC X(01).
012300     05  WI-SAMPLE-I                 PIC X(20).
012400     05  FILLER                      PIC X(01).
012500     05  WI-WELL-I                   PIC X(04).
012600     05  FILLER                      PIC X(01).
012700     05  WI-CQ-I                     PIC Z9.9999.
012800     05  FILLER                      PIC X(01).
012900     05  WI-DCT-I                    PIC -ZZ9.9999.
013000     05  FILLER                      PIC X(01).
013100     05  WI-DDCT-I                   PIC -ZZ9.9999.
013200     05  FILLER                      PIC X(01).
013300     05  WI-FOLD-I                   PIC ZZZZ9.9999.
013400
013500******************************************************************
013600*    MASTER TABLE - ONE ENTRY PER INPUT LINE (THE HEADER LINE IS
013700*    SKIPPED BY 950-READ-WELL-OUT).  2000 LINES MATCHES THE WELL
013800*    TABLE SIZING IN THE EARLIER STEPS.
013900******************************************************************
014000 01  WS-WELL-TABLE-AREA.
014100     05  WS-WELL-TABLE OCCURS 2000 TIMES
014200                       INDEXED BY TBL-IDX, OUTER-IDX, INNER-IDX.
014300         10  TB-GENE                 PIC X(20).
014400         10  TB-GROUP                PIC X(20).
014500         10  TB-SAMPLE               PIC X(20).
014600         10  TB-CQ                   PIC 9(02)V9(04).
014700         10  TB-DCT                  PIC S9(03)V9(04).
014800         10  TB-DDCT                 PIC S9(03)V9(04).
014900         10  TB-FOLD                 PIC 9(05)V9(04).
015000         10  TB-REF-GENE-SW          PIC X(01).
015100             88  TB-IS-REF-GENE        VALUE "Y".
015200 01  TABLE-REC-COUNT                 PIC 9(04) COMP VALUE ZERO.
015300
015400******************************************************************
015500*    SUMMARY TABLE - ONE ENTRY PER DISTINCT GROUP/SAMPLE/GENE.
015600******************************************************************
015700 01  WS-SUMMARY-TABLE-AREA.
015800     05  SUM-ENTRY OCCURS 600 TIMES INDEXED BY SUM-IDX.
015900         10  SUM-GENE                 PIC X(20).
016000         10  SUM-GROUP                PIC X(20).
016100         10  SUM-SAMPLE               PIC X(20).
016200         10  SUM-SUM-CQ               PIC S9(07)V9(04) COMP-3.
016300         10  SUM-SUM-DCT              PIC S9(07)V9(04) COMP-3.
016400         10  SUM-SUM-DDCT             PIC S9(07)V9(04) COMP-3.
016500         10  SUM-SUM-FOLD             PIC S9(09)V9(04) COMP-3.
016600         10  SUM-COUNT                PIC 9(04) COMP.
016700         10  SUM-MEAN-CQ              PIC S9(03)V9(04) COMP-3.
016800         10  SUM-MEAN-DCT             PIC S9(03)V9(04) COMP-3.
016900         10  SUM-MEAN-DDCT            PIC S9(03)V9(04) COMP-3.
017000         10  SUM-MEAN-FOLD            PIC 9(05)V9(04) COMP-3.
017100****** SORT KEY OVERLAYING GENE+GROUP+SAMPLE - STEP 10 OF THE
017200****** JOB SORTS SAMPLE-OUT ON THIS COMBINATION.
017300         10  SUM-SORT-KEY REDEFINES SUM-GENE
017400                                   PIC X(60).
017500 01  SUMMARY-TABLE-COUNT             PIC 9(04) COMP VALUE ZERO.
017600
017700 01  WS-MATCH-FLAG                   PIC X(01).
017800     88  WS-MATCH-FOUND                VALUE "Y".
017900
018000 01  WS-HOLD-SUMMARY.
018100     05  HOLD-SUM-GENE                PIC X(20).
018200     05  HOLD-SUM-GROUP               PIC X(20).
018300     05  HOLD-SUM-SAMPLE              PIC X(20).
018400     05  HOLD-SUM-SUM-CQ              PIC S9(07)V9(04) COMP-3.
018500     05  HOLD-SUM-SUM-DCT             PIC S9(07)V9(04) COMP-3.
018600     05  HOLD-SUM-SUM-DDCT            PIC S9(07)V9(04) COMP-3.
018700     05  HOLD-SUM-SUM-FOLD            PIC S9(09)V9(04) COMP-3.
018800     05  HOLD-SUM-COUNT               PIC 9(04) COMP.
018900     05  HOLD-SUM-MEAN-CQ             PIC S9(03)V9(04) COMP-3.
019000     05  HOLD-SUM-MEAN-DCT            PIC S9(03)V9(04) COMP-3.
019100     05  HOLD-SUM-MEAN-DDCT           PIC S9(03)V9(04) COMP-3.
019200     05  HOLD-SUM-MEAN-FOLD           PIC 9(05)V9(04) COMP-3.
019300
019400 01  COUNTERS-AND-ACCUMULATORS.
019500     05  RECORDS-READ                PIC 9(07) COMP.
019600     05  RECORDS-SKIPPED-REF-GENE    PIC 9(07) COMP.
019700****** SAME EXCLUDED-COUNT, HALFWORD VIEW - SEE THE NOTE ON
019800****** RECORDS-WRITTEN-BIN BELOW.
019900     05  RECORDS-SKIP-BIN REDEFINES RECORDS-SKIPPED-REF-GENE
020000                                      PIC 9(07) COMP.
020100     05  RECORDS-WRITTEN             PIC 9(07) COMP.
020200****** SAME WRITTEN-COUNT, BINARY HALFWORD VIEW - THE JOB-END
020300****** STEP THAT FEEDS THE NIGHTLY RUN LOG READS THIS ONE.
020400     05  RECORDS-WRITTEN-BIN REDEFINES RECORDS-WRITTEN
020500                                      PIC 9(07) COMP.
020600
020700 01  WS-SAMPLE-HDR-REC.
020800     05  FILLER            PIC X(20) VALUE "GENE".
020900     05  FILLER            PIC X(01) VALUE SPACE.
021000     05  FILLER            PIC X(20) VALUE "GROUP".
021100     05  FILLER            PIC X(01) VALUE SPACE.
021200     05  FILLER            PIC X(20) VALUE "SAMPLE".
021300     05  FILLER            PIC X(01) VALUE SPACE.
021400     05  FILLER            PIC X(07) VALUE "CQ".
021500     05  FILLER            PIC X(01) VALUE SPACE.
021600     05  FILLER            PIC X(09) VALUE "DCT".
021700     05  FILLER            PIC X(01) VALUE SPACE.
021800     05  FILLER            PIC X(09) VALUE "DDCT".
021900     05  FILLER            PIC X(01) VALUE SPACE.
022000     05  FILLER            PIC X(10) VALUE "FOLD".
022100
022200 01  WS-SAMPLE-DET-REC.
022300     05  SD-GENE-O                   PIC X(20).
022400     05  FILLER                      PIC X(01) VALUE SPACE.
022500     05  SD-GROUP-O                  PIC X(20).
022600     05  FILLER                      PIC X(01) VALUE SPACE.
022700     05  SD-SAMPLE-O                 PIC X(20).
022800     05  FILLER                      PIC X(01) VALUE SPACE.
022900     05  SD-CQ-O                     PIC Z9.9999.
023000     05  FILLER                      PIC X(01) VALUE SPACE.
023100     05  SD-DCT-O                    PIC -ZZ9.9999.
023200     05  FILLER                      PIC X(01) VALUE SPACE.
023300     05  SD-DDCT-O                   PIC -ZZ9.9999.
023400     05  FILLER                      PIC X(01) VALUE SPACE.
023500     05  SD-FOLD-O                   PIC ZZZZ9.9999.
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 300-CALC-SAMPLE-MEANS THRU 300-EXIT.
024000     PERFORM 400-CHECK-NOT-EMPTY THRU 400-EXIT.
024100     PERFORM 600-SORT-SUMMARY THRU 600-EXIT.
024200     PERFORM 700-WRITE-SAMPLE-OUT THRU 700-EXIT.
024300     PERFORM 900-CLEANUP THRU 900-EXIT.
024400     MOVE +0 TO RETURN-CODE.
024500     GOBACK.
024600
024700 000-HOUSEKEEPING.
024800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024900     DISPLAY "******** BEGIN JOB DDCTSUMM ********".
025000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025100     OPEN INPUT WELL-OUT.
025200     OPEN OUTPUT SYSOUT.
025300****** THE FIRST LINE OF WELL-OUT IS THE COLUMN HEADER, NOT A
025400****** WELL - READ IT AND THROW IT AWAY BEFORE THE LOAD LOOP
025500****** STARTS.
025600     PERFORM 950-READ-WELL-OUT THRU 950-EXIT.
025700     PERFORM 950-READ-WELL-OUT THRU 950-EXIT.
025800     PERFORM 050-LOAD-TABLE THRU 050-EXIT
025900         UNTIL NO-MORE-WELL-OUT.
026000 000-EXIT.
026100     EXIT.
026200
026300 050-LOAD-TABLE.
026400     MOVE "050-LOAD-TABLE" TO PARA-NAME.
026500     ADD 1 TO TABLE-REC-COUNT.
026600     IF TABLE-REC-COUNT > 2000
026700         MOVE "** WELL TABLE CAPACITY (2000) EXCEEDED"
026800                                   TO ABEND-REASON
026900         GO TO 1000-ABEND-RTN.
027000     SET TBL-IDX TO TABLE-REC-COUNT.
027100     MOVE WI-GENE-I TO TB-GENE(TBL-IDX).
027200     MOVE WI-GROUP-I TO TB-GROUP(TBL-IDX).
027300     MOVE WI-SAMPLE-I TO TB-SAMPLE(TBL-IDX).
027400     MOVE WI-CQ-I TO TB-CQ(TBL-IDX).
027500     MOVE WI-DCT-I TO TB-DCT(TBL-IDX).
027600     MOVE WI-DDCT-I TO TB-DDCT(TBL-IDX).
027700     MOVE WI-FOLD-I TO TB-FOLD(TBL-IDX).
027800     CALL "DDCTMTCH" USING TB-GENE(TBL-IDX),
027900             CTL-REF-GENE-PATTERN, TB-REF-GENE-SW(TBL-IDX).
028000     ADD 1 TO RECORDS-READ.
028100     PERFORM 950-READ-WELL-OUT THRU 950-EXIT.
028200 050-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*    300-CALC-SAMPLE-MEANS  -  R8.  ROLL EACH WELL INTO ITS
028700*    GROUP/SAMPLE/GENE SUMMARY ENTRY, THEN TAKE THE MEANS.
028800******************************************************************
028900 300-CALC-SAMPLE-MEANS.
029000     MOVE "300-CALC-SAMPLE-MEANS" TO PARA-NAME.
029100     PERFORM 310-ACCUM-ONE-WELL THRU 310-EXIT
029200         VARYING OUTER-IDX FROM 1 BY 1
029300         UNTIL OUTER-IDX > TABLE-REC-COUNT.
029400     PERFORM 350-FINISH-ONE-SUMMARY THRU 350-EXIT
029500         VARYING SUM-IDX FROM 1 BY 1
029600         UNTIL SUM-IDX > SUMMARY-TABLE-COUNT.
029700 300-EXIT.
029800     EXIT.
029900
030000 310-ACCUM-ONE-WELL.
030100     IF TB-IS-REF-GENE(OUTER-IDX) AND EXCLUDE-REF-IN-SUMMARY
030200         ADD 1 TO RECORDS-SKIPPED-REF-GENE
030300     ELSE
030400         PERFORM 320-FIND-SUMMARY-ENTRY THRU 320-EXIT
030500         IF NOT WS-MATCH-FOUND
030600             ADD 1 TO SUMMARY-TABLE-COUNT
030700             IF SUMMARY-TABLE-COUNT > 600
030800                 MOVE "** SUMMARY TABLE CAPACITY EXCEEDED"
030900                                          TO ABEND-REASON
031000                 GO TO 1000-ABEND-RTN
031100             END-IF
031200             SET SUM-IDX TO SUMMARY-TABLE-COUNT
031300             MOVE TB-GENE(OUTER-IDX) TO SUM-GENE(SUM-IDX)
031400             MOVE TB-GROUP(OUTER-IDX) TO SUM-GROUP(SUM-IDX)
031500             MOVE TB-SAMPLE(OUTER-IDX) TO SUM-SAMPLE(SUM-IDX)
031600             MOVE ZERO TO SUM-SUM-CQ(SUM-IDX)
031700             MOVE ZERO TO SUM-SUM-DCT(SUM-IDX)
031800             MOVE ZERO TO SUM-SUM-DDCT(SUM-IDX)
031900             MOVE ZERO TO SUM-SUM-FOLD(SUM-IDX)
032000             MOVE ZERO TO SUM-COUNT(SUM-IDX)
032100         END-IF
032200         ADD TB-CQ(OUTER-IDX) TO SUM-SUM-CQ(SUM-IDX)
032300         ADD TB-DCT(OUTER-IDX) TO SUM-SUM-DCT(SUM-IDX)
032400         ADD TB-DDCT(OUTER-IDX) TO SUM-SUM-DDCT(SUM-IDX)
032500         ADD TB-FOLD(OUTER-IDX) TO SUM-SUM-FOLD(SUM-IDX)
032600         ADD 1 TO SUM-COUNT(SUM-IDX).
032700 310-EXIT.
032800     EXIT.
032900
033000 320-FIND-SUMMARY-ENTRY.
033100     MOVE "N" TO WS-MATCH-FLAG.
033200     PERFORM 322-SCAN-ONE-SUMMARY-ENTRY THRU 322-EXIT
033300         VARYING SUM-IDX FROM 1 BY 1
033400         UNTIL SUM-IDX > SUMMARY-TABLE-COUNT OR WS-MATCH-FOUND.
033500 320-EXIT.
033600     EXIT.
033700
033800 322-SCAN-ONE-SUMMARY-ENTRY.
033900     IF SUM-GENE(SUM-IDX) = TB-GENE(OUTER-IDX)
034000        AND SUM-GROUP(SUM-IDX) = TB-GROUP(OUTER-IDX)
034100        AND SUM-SAMPLE(SUM-IDX) = TB-SAMPLE(OUTER-IDX)
034200         MOVE "Y" TO WS-MATCH-FLAG.
034300 322-EXIT.
034400     EXIT.
034500
034600 350-FINISH-ONE-SUMMARY.
034700     COMPUTE SUM-MEAN-CQ(SUM-IDX) ROUNDED =
034800         SUM-SUM-CQ(SUM-IDX) / SUM-COUNT(SUM-IDX).
034900     COMPUTE SUM-MEAN-DCT(SUM-IDX) ROUNDED =
035000         SUM-SUM-DCT(SUM-IDX) / SUM-COUNT(SUM-IDX).
035100     COMPUTE SUM-MEAN-DDCT(SUM-IDX) ROUNDED =
035200         SUM-SUM-DDCT(SUM-IDX) / SUM-COUNT(SUM-IDX).
035300     COMPUTE SUM-MEAN-FOLD(SUM-IDX) ROUNDED =
035400         SUM-SUM-FOLD(SUM-IDX) / SUM-COUNT(SUM-IDX).
035500 350-EXIT.
035600     EXIT.
035700
035800******************************************************************
035900*    400-CHECK-NOT-EMPTY  -  R10-D.  IF EXCLUDING REFERENCE-GENE
036000*    ROWS LEFT NOTHING TO SUMMARIZE, THE RUN HAS NO OUTPUT TO
036100*    PRODUCE AND THAT IS AN ERROR, NOT A QUIET ZERO-RECORD FILE.
036200******************************************************************
036300 400-CHECK-NOT-EMPTY.
036400     MOVE "400-CHECK-NOT-EMPTY" TO PARA-NAME.
036500     IF SUMMARY-TABLE-COUNT = ZERO
036600         MOVE "** NO ROWS LEFT TO SUMMARIZE AFTER EXCLUDING"
036700                                   TO ABEND-REASON
036800         GO TO 1000-ABEND-RTN.
036900 400-EXIT.
037000     EXIT.
037100
037200******************************************************************
037300*    600-SORT-SUMMARY  -  STRAIGHT INSERTION SORT ON THE
037400*    COMBINED GENE/GROUP/SAMPLE KEY.
037500******************************************************************
037600 600-SORT-SUMMARY.
037700     MOVE "600-SORT-SUMMARY" TO PARA-NAME.
037800     PERFORM 620-INSERT-ONE-SUMMARY THRU 620-EXIT
037900         VARYING OUTER-IDX FROM 2 BY 1
038000         UNTIL OUTER-IDX > SUMMARY-TABLE-COUNT.
038100 600-EXIT.
038200     EXIT.
038300
038400 620-INSERT-ONE-SUMMARY.
038500     MOVE SUM-GENE(OUTER-IDX) TO HOLD-SUM-GENE.
038600     MOVE SUM-GROUP(OUTER-IDX) TO HOLD-SUM-GROUP.
038700     MOVE SUM-SAMPLE(OUTER-IDX) TO HOLD-SUM-SAMPLE.
038800     MOVE SUM-MEAN-CQ(OUTER-IDX) TO HOLD-SUM-MEAN-CQ.
038900     MOVE SUM-MEAN-DCT(OUTER-IDX) TO HOLD-SUM-MEAN-DCT.
039000     MOVE SUM-MEAN-DDCT(OUTER-IDX) TO HOLD-SUM-MEAN-DDCT.
039100     MOVE SUM-MEAN-FOLD(OUTER-IDX) TO HOLD-SUM-MEAN-FOLD.
039200     MOVE OUTER-IDX TO INNER-IDX.
039300     PERFORM 640-SHIFT-DOWN-SUMMARY THRU 640-EXIT
039400         UNTIL INNER-IDX = 1 OR
039500               SUM-SORT-KEY(INNER-IDX - 1) NOT > HOLD-SUM-GENE.
039600     MOVE HOLD-SUM-GENE TO SUM-GENE(INNER-IDX).
039700     MOVE HOLD-SUM-GROUP TO SUM-GROUP(INNER-IDX).
039800     MOVE HOLD-SUM-SAMPLE TO SUM-SAMPLE(INNER-IDX).
039900     MOVE HOLD-SUM-MEAN-CQ TO SUM-MEAN-CQ(INNER-IDX).
040000     MOVE HOLD-SUM-MEAN-DCT TO SUM-MEAN-DCT(INNER-IDX).
040100     MOVE HOLD-SUM-MEAN-DDCT TO SUM-MEAN-DDCT(INNER-IDX).
040200     MOVE HOLD-SUM-MEAN-FOLD TO SUM-MEAN-FOLD(INNER-IDX).
040300 620-EXIT.
040400     EXIT.
040500
040600 640-SHIFT-DOWN-SUMMARY.
040700     MOVE SUM-GENE(INNER-IDX - 1) TO SUM-GENE(INNER-IDX).
040800     MOVE SUM-GROUP(INNER-IDX - 1) TO SUM-GROUP(INNER-IDX).
040900     MOVE SUM-SAMPLE(INNER-IDX - 1) TO SUM-SAMPLE(INNER-IDX).
041000     MOVE SUM-MEAN-CQ(INNER-IDX - 1) TO SUM-MEAN-CQ(INNER-IDX).
041100     MOVE SUM-MEAN-DCT(INNER-IDX - 1) TO SUM-MEAN-DCT(INNER-IDX).
041200     MOVE SUM-MEAN-DDCT(INNER-IDX - 1) TO
041300                               SUM-MEAN-DDCT(INNER-IDX).
041400     MOVE SUM-MEAN-FOLD(INNER-IDX - 1) TO
041500                               SUM-MEAN-FOLD(INNER-IDX).
041600     SUBTRACT 1 FROM INNER-IDX.
041700 640-EXIT.
041800     EXIT.
041900
042000 700-WRITE-SAMPLE-OUT.
042100     MOVE "700-WRITE-SAMPLE-OUT" TO PARA-NAME.
042200     OPEN OUTPUT SAMPLE-OUT.
042300     WRITE SAMPLE-OUT-REC FROM WS-SAMPLE-HDR-REC.
042400     PERFORM 710-WRITE-ONE-SAMPLE THRU 710-EXIT
042500         VARYING OUTER-IDX FROM 1 BY 1
042600         UNTIL OUTER-IDX > SUMMARY-TABLE-COUNT.
042700     CLOSE SAMPLE-OUT.
042800 700-EXIT.
042900     EXIT.
043000
043100 710-WRITE-ONE-SAMPLE.
043200     MOVE SUM-GENE(OUTER-IDX) TO SD-GENE-O.
043300     MOVE SUM-GROUP(OUTER-IDX) TO SD-GROUP-O.
043400     MOVE SUM-SAMPLE(OUTER-IDX) TO SD-SAMPLE-O.
043500     MOVE SUM-MEAN-CQ(OUTER-IDX) TO SD-CQ-O.
043600     MOVE SUM-MEAN-DCT(OUTER-IDX) TO SD-DCT-O.
043700     MOVE SUM-MEAN-DDCT(OUTER-IDX) TO SD-DDCT-O.
043800     MOVE SUM-MEAN-FOLD(OUTER-IDX) TO SD-FOLD-O.
043900     WRITE SAMPLE-OUT-REC FROM WS-SAMPLE-DET-REC.
044000     ADD 1 TO RECORDS-WRITTEN.
044100 710-EXIT.
044200     EXIT.
044300
044400 900-CLEANUP.
044500     MOVE "900-CLEANUP" TO PARA-NAME.
044600     CLOSE WELL-OUT, SYSOUT.
044700     DISPLAY "** WELLS READ FROM WELL-OUT **".
044800     DISPLAY RECORDS-READ.
044900     DISPLAY "** WELLS EXCLUDED AS REFERENCE-GENE **".
045000     DISPLAY RECORDS-SKIPPED-REF-GENE.
045100     DISPLAY "** SAMPLE SUMMARY LINES WRITTEN **".
045200     DISPLAY RECORDS-WRITTEN.
045300     DISPLAY "******** NORMAL END OF JOB DDCTSUMM ********".
045400 900-EXIT.
045500     EXIT.
045600
045700 950-READ-WELL-OUT.
045800     READ WELL-OUT INTO WS-WELL-IN-REC
045900         AT END MOVE "N" TO MORE-DATA-SW
046000         GO TO 950-EXIT
046100     END-READ.
046200 950-EXIT.
046300     EXIT.
046400
046500 1000-ABEND-RTN.
046600     WRITE SYSOUT-REC FROM ABEND-REC.
046700     CLOSE WELL-OUT, SYSOUT.
046800     DISPLAY "*** ABNORMAL END OF JOB - DDCTSUMM ***"
046900         UPON CONSOLE.
047000     DIVIDE ZERO-VAL INTO ONE-VAL.
