000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DDCTOUTL.
000300 AUTHOR. C OKAFOR.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/86.
000600 DATE-COMPILED. 04/09/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE DDCT JOB STREAM.  LOADS THE
001300*          SCRUBBED WELLS FROM DDCTEDIT INTO A WORK TABLE,
001400*          GROUPS THEM BY SAMPLE AND GENE (A REPLICATE GROUP IS
001500*          THE SET OF WELLS RUN FOR ONE GENE ON ONE SAMPLE), AND
001600*          FLAGS ANY REPLICATE WHOSE CQ IS OUT OF LINE WITH THE
001700*          REST OF ITS GROUP.
001800*
001900*          FLAGGED WELLS ARE PULLED OUT TO THE OUTLIER AUDIT
002000*          FILE AND LEFT OUT OF DDCTWK2, SO THE DOWNSTREAM CT
002100*          CALCULATIONS NEVER SEE THEM.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   DDCTWK1   (FROM DDCTEDIT)
002600
002700         OUTPUT FILE PRODUCED    -   DDCTWK2   (RETAINED WELLS)
002800                                     OUTLIER-OUT (AUDIT TRAIL)
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*    CHANGE LOG
003400*----------------------------------------------------------------*
003500*  DATE     BY   REQUEST#   DESCRIPTION
003600*  -------- ---- ---------- ------------------------------------*
003700*  04/09/86 CLO  DDCT-0005  ORIGINAL CODING - MAD METHOD ONLY.    DDCT0005
003800*  08/11/87 CLO  DDCT-0009  ADDED IQR AND ZSCORE METHODS, SHARED  DDCT0009
003900*                           OUT THE ORDER-STATISTIC WORK TO THE
004000*                           NEW DDCTMED MODULE.
004100*  02/23/90 MJP  DDCT-0022  ZSCORE METHOD NOW HAND-ROLLS ITS OWN  DDCT0022
004200*                           SQUARE ROOT (NEWTON'S METHOD) - SAME
004300*                           IDEA AS THE SERIES IN DDCTPOW.
004400*  01/18/99 MJP  DDCT-0051  Y2K REVIEW - NO DATE FIELDS IN THIS   DDCT0051
004500*                           MODULE, NO CHANGE REQUIRED.
004600*  06/07/04 SWT  DDCT-0067  OUTLIER AUDIT FILE NOW SUPPRESSED     DDCT0067
004700*                           ENTIRELY WHEN RECORD-OUTLIERS IS OFF
004800*                           OR NOTHING WAS REMOVED, PER LAB
004900*                           REQUEST (THEY WERE GETTING EMPTY
005000*                           FILES EVERY RUN).
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT DDCTWK1
006600     ASSIGN TO UT-S-DDCTWK1
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS IFCODE.
006900
007000     SELECT DDCTWK2
007100     ASSIGN TO UT-S-DDCTWK2
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500     SELECT OUTLIER-OUT
007600     ASSIGN TO UT-S-OUTLOUT
007700       ORGANIZATION IS LINE SEQUENTIAL
007800       FILE STATUS IS OOCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  DDCTWK1
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS DDCTWK1-REC.
009600 01  DDCTWK1-REC                    PIC X(80).
009700
009800 FD  DDCTWK2
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 80 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS DDCTWK2-REC.
010400 01  DDCTWK2-REC                    PIC X(80).
010500
010600****** OUTLIER AUDIT TRAIL - ONE LINE PER WELL REMOVED.  OPENED
010700****** ONLY WHEN 900-CLEANUP DECIDES THERE IS SOMETHING TO SAY.
010800 FD  OUTLIER-OUT
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 75 CHARACTERS
011100     DATA RECORD IS OUTLIER-OUT-REC.
011200 01  OUTLIER-OUT-REC                PIC X(75).
011300
011400 WORKING-STORAGE SECTION.
011500 01  FILE-STATUS-CODES.
011600     05  IFCODE                      PIC X(2).
011700         88  CODE-READ                VALUE SPACES.
011800         88  NO-MORE-DATA             VALUE "10".
011900     05  OFCODE                      PIC X(2).
012000         88  CODE-WRITE               VALUE SPACES.
012100     05  OOCODE                      PIC X(2).
012200         88  OUTL-CODE-WRITE          VALUE SPACES.
012300
012400 COPY DDCTPARM.
012500
012600 COPY DDCTWORK.
012700
012800 COPY ABENDREC.
012900
013000 01  MORE-DATA-SW                    PIC X(01) VALUE "Y".
013100     88  NO-MORE-WK1                  VALUE "N".
013200
013300******************************************************************
013400*    MAIN WORK TABLE - ONE ENTRY PER WELL IN DDCTWK1.  2000
013500*    ENTRIES COVERS 20 PLATES OF 96 WELLS WITH ROOM TO SPARE -
013600*    IF A RUN EVER EXCEEDS IT THE JOB ABENDS RATHER THAN SILENTLY
013700*    DROP WELLS.
013800******************************************************************
013900 01  WS-WELL-TABLE-AREA.
014000     05  WS-WELL-TABLE OCCURS 2000 TIMES
014100                       INDEXED BY TBL-IDX, OUTER-IDX, INNER-IDX.
014200         10  TB-GENE                 PIC X(20).
014300         10  TB-GROUP                PIC X(20).
014400         10  TB-SAMPLE               PIC X(20).
014500         10  TB-WELL                 PIC X(04).
014600         10  TB-CQ                   PIC 9(02)V9(04).
014700         10  TB-REF-GENE-SW          PIC X(01).
014800         10  TB-CTRL-GROUP-SW        PIC X(01).
014900         10  TB-PROCESSED-SW         PIC X(01).
015000             88  TB-IS-PROCESSED      VALUE "Y".
015100 01  TABLE-REC-COUNT                 PIC 9(04) COMP VALUE ZERO.
015200
015300******************************************************************
015400*    PER-GROUP SCRATCH - REBUILT FOR EACH SAMPLE X GENE GROUP.
015500*    200 REPLICATES IS FAR MORE THAN ANY BENCH RUN WOULD LOAD A
015600*    SAMPLE WITH, BUT IT MATCHES THE LIMIT DDCTMED WAS WRITTEN
015700*    TO, SO WE SIZED THIS THE SAME.
015800******************************************************************
015900 01  WS-GROUP-CQ-TABLE.
016000     05  GRP-CQ-ONLY OCCURS 200 TIMES PIC 9(02)V9(04).
016100 01  WS-GROUP-ABSDEV-TABLE.
016200     05  GRP-ABSDEV-ONLY OCCURS 200 TIMES PIC 9(02)V9(04).
016300 01  WS-GROUP-SCRATCH.
016400     05  GRP-ENTRY OCCURS 200 TIMES INDEXED BY GRP-IDX.
016500         10  GRP-ROW-NBR             PIC 9(04) COMP.
016600         10  GRP-IS-OUTLIER          PIC X(01).
016700             88  GRP-FLAGGED-OUTLIER  VALUE "Y".
016800 01  GRP-COUNT                       PIC 9(04) COMP VALUE ZERO.
016900
017000******************************************************************
017100*    OUTLIER ACCUMULATOR - HOLDS EVERY FLAGGED WELL ACROSS THE
017200*    WHOLE RUN UNTIL 600-SORT-OUTLIERS PUTS THEM IN REPORT ORDER.
017300******************************************************************
017400 01  WS-OUTLIER-TABLE-AREA.
017500     05  OT-ENTRY OCCURS 500 TIMES INDEXED BY OT-IDX.
017600         10  OT-GENE                 PIC X(20).
017700****** OT-SORT-KEY OVERLAYS GENE+GROUP+SAMPLE+WELL SO THE SORT
017800****** PARAGRAPH HAS ONE FIELD TO COMPARE INSTEAD OF FOUR.
017900         10  OT-SORT-KEY REDEFINES OT-GENE
018000                                   PIC X(64).
018100         10  OT-GROUP                PIC X(20).
018200         10  OT-SAMPLE               PIC X(20).
018300         10  OT-WELL                 PIC X(04).
018400         10  OT-CQ                   PIC 9(02)V9(04).
018500 01  OUTLIER-COUNT                   PIC 9(04) COMP VALUE ZERO.
018600 01  WS-HOLD-OUTLIER.
018700     05  HOLD-OT-GENE                PIC X(20).
018800     05  HOLD-OT-GROUP               PIC X(20).
018900     05  HOLD-OT-SAMPLE              PIC X(20).
019000     05  HOLD-OT-WELL                PIC X(04).
019100     05  HOLD-OT-CQ                  PIC 9(02)V9(04).
019200
019300******************************************************************
019400*    OUTLIER-METHOD WORKING FIELDS.
019500******************************************************************
019600 01  OUTLIER-MATH-FIELDS.
019700     05  WS-PCT-MEDIAN               PIC 9V9(4) VALUE .5000.
019800     05  WS-PCT-Q1                   PIC 9V9(4) VALUE .2500.
019900     05  WS-PCT-Q3                   PIC 9V9(4) VALUE .7500.
020000     05  WS-MEDIAN                   PIC S9(03)V9(04) COMP-3.
020100     05  WS-MAD-RAW                  PIC S9(03)V9(04) COMP-3.
020200     05  WS-MAD                      PIC S9(03)V9(04) COMP-3.
020300     05  WS-ONE-DEV                  PIC S9(03)V9(04) COMP-3.
020400     05  WS-ONE-RATIO                PIC S9(05)V9(04) COMP-3.
020500     05  WS-Q1-VAL                   PIC S9(03)V9(04) COMP-3.
020600     05  WS-Q3-VAL                   PIC S9(03)V9(04) COMP-3.
020700     05  WS-IQR                      PIC S9(03)V9(04) COMP-3.
020800     05  WS-LOW-BOUND                PIC S9(05)V9(04) COMP-3.
020900     05  WS-HIGH-BOUND               PIC S9(05)V9(04) COMP-3.
021000     05  WS-SUM-CQ                   PIC S9(07)V9(04) COMP-3.
021100     05  WS-MEAN                     PIC S9(03)V9(04) COMP-3.
021200     05  WS-SUM-SQ-DEV               PIC S9(09)V9(04) COMP-3.
021300     05  WS-ONE-SQ-DEV               PIC S9(07)V9(04) COMP-3.
021400     05  WS-VARIANCE                 PIC S9(05)V9(04) COMP-3.
021500     05  WS-SD                       PIC S9(03)V9(04) COMP-3.
021600     05  WS-SQRT-X                   PIC S9(05)V9(04) COMP-3.
021700     05  SQRT-K                      PIC S9(03) COMP.
021800****** UNSCALED VIEW OF THE RUNNING VARIANCE SUM - SEE THE SAME
021900****** TRICK IN DDCTPOW FOR WHY WE KEEP THESE AROUND.
022000     05  WS-SUM-SQ-DEV-UNSC REDEFINES WS-SUM-SQ-DEV
022100                                     PIC S9(13) COMP-3.
022200
022300 01  WS-MATCH-FLAG                   PIC X(01).
022400     88  WS-MATCH-FOUND               VALUE "Y".
022500
022600 01  COUNTERS-AND-ACCUMULATORS.
022700     05  RECORDS-READ                PIC 9(07) COMP.
022800     05  RECORDS-RETAINED            PIC 9(07) COMP.
022900     05  RECORDS-REMOVED-OUTLIER     PIC 9(07) COMP.
023000     05  GROUPS-PROCESSED            PIC 9(07) COMP.
023100****** SAME COUNTER, VIEWED AS A PLAIN BINARY HALFWORD - THE
023200****** OPERATIONS REVIEW SCRIPT THAT WATCHES THIS JOB READS THE
023300****** RAW BYTES, NOT A DISPLAY PICTURE.
023400     05  GROUPS-PROCESSED-BIN REDEFINES GROUPS-PROCESSED
023500                                      PIC 9(07) COMP.
023600
023700******************************************************************
023800*    OUTLIER-OUT COLUMN HEADER AND DETAIL LINES.
023900******************************************************************
024000 01  WS-OUTLIER-HDR-REC.
024100     05  FILLER            PIC X(20) VALUE "GENE".
024200     05  FILLER            PIC X(01) VALUE SPACE.
024300     05  FILLER            PIC X(20) VALUE "GROUP".
024400     05  FILLER            PIC X(01) VALUE SPACE.
024500     05  FILLER            PIC X(20) VALUE "SAMPLE".
024600     05  FILLER            PIC X(01) VALUE SPACE.
024700     05  FILLER            PIC X(04) VALUE "WELL".
024800     05  FILLER            PIC X(01) VALUE SPACE.
024900     05  FILLER            PIC X(07) VALUE "CQ".
025000
025100 01  WS-OUTLIER-DET-REC.
025200     05  OD-GENE-O                  PIC X(20).
025300     05  FILLER                     PIC X(01) VALUE SPACE.
025400     05  OD-GROUP-O                 PIC X(20).
025500     05  FILLER                     PIC X(01) VALUE SPACE.
025600     05  OD-SAMPLE-O                PIC X(20).
025700     05  FILLER                     PIC X(01) VALUE SPACE.
025800     05  OD-WELL-O                  PIC X(04).
025900     05  FILLER                     PIC X(01) VALUE SPACE.
026000     05  OD-CQ-O                    PIC Z9.9999.
026100
026200 PROCEDURE DIVISION.
026300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026400     PERFORM 100-MAINLINE THRU 100-EXIT
026500         VARYING OUTER-IDX FROM 1 BY 1
026600         UNTIL OUTER-IDX > TABLE-REC-COUNT.
026700     PERFORM 600-SORT-OUTLIERS THRU 600-EXIT.
026800     PERFORM 900-CLEANUP THRU 900-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     DISPLAY "******** BEGIN JOB DDCTOUTL ********".
027500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027600     OPEN INPUT DDCTWK1.
027700     OPEN OUTPUT DDCTWK2, SYSOUT.
027800     PERFORM 950-READ-DDCTWK1 THRU 950-EXIT.
027900     PERFORM 050-LOAD-TABLE THRU 050-EXIT
028000         UNTIL NO-MORE-WK1.
028100 000-EXIT.
028200     EXIT.
028300
028400 050-LOAD-TABLE.
028500     MOVE "050-LOAD-TABLE" TO PARA-NAME.
028600     ADD 1 TO TABLE-REC-COUNT.
028700     IF TABLE-REC-COUNT > 2000
028800         MOVE "** WELL TABLE CAPACITY (2000) EXCEEDED"
028900                                   TO ABEND-REASON
029000         GO TO 1000-ABEND-RTN.
029100     SET TBL-IDX TO TABLE-REC-COUNT.
029200     MOVE SW-GENE TO TB-GENE(TBL-IDX).
029300     MOVE SW-GROUP TO TB-GROUP(TBL-IDX).
029400     MOVE SW-SAMPLE TO TB-SAMPLE(TBL-IDX).
029500     MOVE SW-WELL TO TB-WELL(TBL-IDX).
029600     MOVE SW-CQ TO TB-CQ(TBL-IDX).
029700     MOVE SW-REF-GENE-SW TO TB-REF-GENE-SW(TBL-IDX).
029800     MOVE SW-CTRL-GROUP-SW TO TB-CTRL-GROUP-SW(TBL-IDX).
029900     MOVE "N" TO TB-PROCESSED-SW(TBL-IDX).
030000     ADD 1 TO RECORDS-READ.
030100     PERFORM 950-READ-DDCTWK1 THRU 950-EXIT.
030200 050-EXIT.
030300     EXIT.
030400
030500 100-MAINLINE.
030600     MOVE "100-MAINLINE" TO PARA-NAME.
030700     IF NOT TB-IS-PROCESSED(OUTER-IDX)
030800         MOVE "Y" TO TB-PROCESSED-SW(OUTER-IDX)
030900         MOVE ZERO TO GRP-COUNT
031000         PERFORM 200-BUILD-GROUP THRU 200-EXIT
031100             VARYING INNER-IDX FROM OUTER-IDX BY 1
031200             UNTIL INNER-IDX > TABLE-REC-COUNT
031300         ADD 1 TO GROUPS-PROCESSED
031400         PERFORM 250-DETECT-OUTLIERS-IN-GROUP THRU 250-EXIT
031500         PERFORM 300-WRITE-GROUP-RESULTS THRU 300-EXIT
031600             VARYING GRP-IDX FROM 1 BY 1
031700             UNTIL GRP-IDX > GRP-COUNT.
031800 100-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*    200-BUILD-GROUP  -  COLLECT EVERY UNPROCESSED WELL THAT
032300*    SHARES OUTER-IDX'S SAMPLE AND GENE.  THE FIRST UNPROCESSED
032400*    ROW FOR A GIVEN SAMPLE X GENE IS ALWAYS OUTER-IDX ITSELF -
032500*    NOTHING WITH A LOWER SUBSCRIPT CAN STILL BE UNPROCESSED AND
032600*    MATCH, OR IT WOULD HAVE STARTED ITS OWN GROUP ALREADY.
032700******************************************************************
032800 200-BUILD-GROUP.
032900     IF INNER-IDX = OUTER-IDX
033000         PERFORM 220-ADD-GROUP-MEMBER THRU 220-EXIT
033100     ELSE
033200         IF NOT TB-IS-PROCESSED(INNER-IDX)
033300            AND TB-SAMPLE(INNER-IDX) = TB-SAMPLE(OUTER-IDX)
033400            AND TB-GENE(INNER-IDX) = TB-GENE(OUTER-IDX)
033500             MOVE "Y" TO TB-PROCESSED-SW(INNER-IDX)
033600             PERFORM 220-ADD-GROUP-MEMBER THRU 220-EXIT.
033700 200-EXIT.
033800     EXIT.
033900
034000 220-ADD-GROUP-MEMBER.
034100     ADD 1 TO GRP-COUNT.
034200     IF GRP-COUNT > 200
034300         MOVE "** REPLICATE GROUP CAPACITY (200) EXCEEDED"
034400                                   TO ABEND-REASON
034500         MOVE TB-SAMPLE(INNER-IDX) TO EXPECTED-VAL
034600         GO TO 1000-ABEND-RTN.
034700     SET GRP-IDX TO GRP-COUNT.
034800     MOVE TB-CQ(INNER-IDX) TO GRP-CQ-ONLY(GRP-IDX).
034900     MOVE INNER-IDX TO GRP-ROW-NBR(GRP-IDX).
035000     MOVE "N" TO GRP-IS-OUTLIER(GRP-IDX).
035100 220-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500*    250-DETECT-OUTLIERS-IN-GROUP  -  R4.
035600******************************************************************
035700 250-DETECT-OUTLIERS-IN-GROUP.
035800     MOVE "250-DETECT-OUTLIERS-IN-GROUP" TO PARA-NAME.
035900     IF OUTLIER-FILTER-IS-ON
036000        AND GRP-COUNT NOT < CTL-OUTLIER-MIN-REPS
036100         EVALUATE TRUE
036200             WHEN METHOD-IS-MAD
036300                 PERFORM 260-MAD-METHOD THRU 260-EXIT
036400             WHEN METHOD-IS-IQR
036500                 PERFORM 270-IQR-METHOD THRU 270-EXIT
036600             WHEN METHOD-IS-ZSCORE
036700                 PERFORM 280-ZSCORE-METHOD THRU 280-EXIT
036800             WHEN OTHER
036900                 CONTINUE
037000         END-EVALUATE.
037100 250-EXIT.
037200     EXIT.
037300
037400 260-MAD-METHOD.
037500     CALL "DDCTMED" USING WS-GROUP-CQ-TABLE, GRP-COUNT,
037600             WS-PCT-MEDIAN, WS-MEDIAN.
037700     PERFORM 262-BUILD-ABS-DEV THRU 262-EXIT
037800         VARYING GRP-IDX FROM 1 BY 1 UNTIL GRP-IDX > GRP-COUNT.
037900     CALL "DDCTMED" USING WS-GROUP-ABSDEV-TABLE, GRP-COUNT,
038000             WS-PCT-MEDIAN, WS-MAD-RAW.
038100     COMPUTE WS-MAD ROUNDED = 1.4826 * WS-MAD-RAW.
038200     IF WS-MAD NOT = ZERO
038300         PERFORM 264-FLAG-MAD-OUTLIER THRU 264-EXIT
038400             VARYING GRP-IDX FROM 1 BY 1
038500             UNTIL GRP-IDX > GRP-COUNT.
038600 260-EXIT.
038700     EXIT.
038800
038900 262-BUILD-ABS-DEV.
039000     COMPUTE WS-ONE-DEV = GRP-CQ-ONLY(GRP-IDX) - WS-MEDIAN.
039100     IF WS-ONE-DEV < ZERO
039200         COMPUTE GRP-ABSDEV-ONLY(GRP-IDX) = WS-ONE-DEV * -1
039300     ELSE
039400         MOVE WS-ONE-DEV TO GRP-ABSDEV-ONLY(GRP-IDX).
039500 262-EXIT.
039600     EXIT.
039700
039800 264-FLAG-MAD-OUTLIER.
039900     COMPUTE WS-ONE-RATIO ROUNDED =
040000         GRP-ABSDEV-ONLY(GRP-IDX) / WS-MAD.
040100     IF WS-ONE-RATIO > CTL-OUTLIER-THRESHOLD
040200         MOVE "Y" TO GRP-IS-OUTLIER(GRP-IDX).
040300 264-EXIT.
040400     EXIT.
040500
040600 270-IQR-METHOD.
040700     CALL "DDCTMED" USING WS-GROUP-CQ-TABLE, GRP-COUNT,
040800             WS-PCT-Q1, WS-Q1-VAL.
040900     CALL "DDCTMED" USING WS-GROUP-CQ-TABLE, GRP-COUNT,
041000             WS-PCT-Q3, WS-Q3-VAL.
041100     COMPUTE WS-IQR = WS-Q3-VAL - WS-Q1-VAL.
041200     IF WS-IQR NOT = ZERO
041300         COMPUTE WS-LOW-BOUND =
041400             WS-Q1-VAL - (CTL-OUTLIER-THRESHOLD * WS-IQR)
041500         COMPUTE WS-HIGH-BOUND =
041600             WS-Q3-VAL + (CTL-OUTLIER-THRESHOLD * WS-IQR)
041700         PERFORM 274-FLAG-IQR-OUTLIER THRU 274-EXIT
041800             VARYING GRP-IDX FROM 1 BY 1
041900             UNTIL GRP-IDX > GRP-COUNT.
042000 270-EXIT.
042100     EXIT.
042200
042300 274-FLAG-IQR-OUTLIER.
042400     IF GRP-CQ-ONLY(GRP-IDX) < WS-LOW-BOUND
042500        OR GRP-CQ-ONLY(GRP-IDX) > WS-HIGH-BOUND
042600         MOVE "Y" TO GRP-IS-OUTLIER(GRP-IDX).
042700 274-EXIT.
042800     EXIT.
042900
043000 280-ZSCORE-METHOD.
043100     MOVE ZERO TO WS-SUM-CQ.
043200     PERFORM 281-SUM-ONE-CQ THRU 281-EXIT
043300         VARYING GRP-IDX FROM 1 BY 1 UNTIL GRP-IDX > GRP-COUNT.
043400     COMPUTE WS-MEAN ROUNDED = WS-SUM-CQ / GRP-COUNT.
043500     MOVE ZERO TO WS-SUM-SQ-DEV.
043600     PERFORM 282-SUM-ONE-SQ-DEV THRU 282-EXIT
043700         VARYING GRP-IDX FROM 1 BY 1 UNTIL GRP-IDX > GRP-COUNT.
043800     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-SQ-DEV / GRP-COUNT.
043900     IF WS-VARIANCE = ZERO
044000         MOVE ZERO TO WS-SD
044100     ELSE
044200         PERFORM 285-NEWTON-SQRT-RTN THRU 285-EXIT.
044300     IF WS-SD NOT = ZERO
044400         PERFORM 288-FLAG-ZSCORE-OUTLIER THRU 288-EXIT
044500             VARYING GRP-IDX FROM 1 BY 1
044600             UNTIL GRP-IDX > GRP-COUNT.
044700 280-EXIT.
044800     EXIT.
044900
045000 281-SUM-ONE-CQ.
045100     ADD GRP-CQ-ONLY(GRP-IDX) TO WS-SUM-CQ.
045200 281-EXIT.
045300     EXIT.
045400
045500 282-SUM-ONE-SQ-DEV.
045600     COMPUTE WS-ONE-DEV = GRP-CQ-ONLY(GRP-IDX) - WS-MEAN.
045700     COMPUTE WS-ONE-SQ-DEV = WS-ONE-DEV * WS-ONE-DEV.
045800     ADD WS-ONE-SQ-DEV TO WS-SUM-SQ-DEV.
045900 282-EXIT.
046000     EXIT.
046100
046200******************************************************************
046300*    285-NEWTON-SQRT-RTN  -  NEWTON-RAPHSON SQUARE ROOT, TWENTY
046400*    ITERATIONS.  THE COMPILER HAS NO SQRT OF ITS OWN, AND
046500*    VARIANCE HERE NEVER GETS LARGE ENOUGH FOR TWENTY PASSES TO
046600*    BE ANYTHING BUT OVERKILL - WE'D RATHER SPEND THE CYCLES
046700*    THAN SHIP A SHORT STANDARD DEVIATION.
046800******************************************************************
046900 285-NEWTON-SQRT-RTN.
047000     MOVE WS-VARIANCE TO WS-SQRT-X.
047100     PERFORM 286-SQRT-ITERATE THRU 286-EXIT
047200         VARYING SQRT-K FROM 1 BY 1 UNTIL SQRT-K > 20.
047300     MOVE WS-SQRT-X TO WS-SD.
047400 285-EXIT.
047500     EXIT.
047600
047700 286-SQRT-ITERATE.
047800     COMPUTE WS-SQRT-X ROUNDED =
047900         (WS-SQRT-X + (WS-VARIANCE / WS-SQRT-X)) / 2.
048000 286-EXIT.
048100     EXIT.
048200
048300 288-FLAG-ZSCORE-OUTLIER.
048400     COMPUTE WS-ONE-DEV = GRP-CQ-ONLY(GRP-IDX) - WS-MEAN.
048500     IF WS-ONE-DEV < ZERO
048600         COMPUTE WS-ONE-RATIO ROUNDED =
048700             (WS-ONE-DEV * -1) / WS-SD
048800     ELSE
048900         COMPUTE WS-ONE-RATIO ROUNDED = WS-ONE-DEV / WS-SD.
049000     IF WS-ONE-RATIO > CTL-OUTLIER-THRESHOLD
049100         MOVE "Y" TO GRP-IS-OUTLIER(GRP-IDX).
049200 288-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600*    300-WRITE-GROUP-RESULTS  -  RETAINED WELLS GO TO DDCTWK2,
049700*    FLAGGED WELLS GO TO THE OUTLIER ACCUMULATOR.
049800******************************************************************
049900 300-WRITE-GROUP-RESULTS.
050000     IF GRP-FLAGGED-OUTLIER(GRP-IDX)
050100         PERFORM 320-ADD-TO-OUTLIER-TABLE THRU 320-EXIT
050200     ELSE
050300         PERFORM 340-WRITE-DDCTWK2 THRU 340-EXIT.
050400 300-EXIT.
050500     EXIT.
050600
050700 320-ADD-TO-OUTLIER-TABLE.
050800     MOVE "320-ADD-TO-OUTLIER-TABLE" TO PARA-NAME.
050900     ADD 1 TO OUTLIER-COUNT.
051000     IF OUTLIER-COUNT > 500
051100         MOVE "** OUTLIER TABLE CAPACITY (500) EXCEEDED"
051200                                   TO ABEND-REASON
051300         GO TO 1000-ABEND-RTN.
051400     SET OT-IDX TO OUTLIER-COUNT.
051500     SET TBL-IDX TO GRP-ROW-NBR(GRP-IDX).
051600     MOVE TB-GENE(TBL-IDX) TO OT-GENE(OT-IDX).
051700     MOVE TB-GROUP(TBL-IDX) TO OT-GROUP(OT-IDX).
051800     MOVE TB-SAMPLE(TBL-IDX) TO OT-SAMPLE(OT-IDX).
051900     MOVE TB-WELL(TBL-IDX) TO OT-WELL(OT-IDX).
052000     MOVE TB-CQ(TBL-IDX) TO OT-CQ(OT-IDX).
052100     ADD 1 TO RECORDS-REMOVED-OUTLIER.
052200 320-EXIT.
052300     EXIT.
052400
052500 340-WRITE-DDCTWK2.
052600     MOVE "340-WRITE-DDCTWK2" TO PARA-NAME.
052700     SET TBL-IDX TO GRP-ROW-NBR(GRP-IDX).
052800     MOVE TB-GENE(TBL-IDX) TO SW-GENE.
052900     MOVE TB-GROUP(TBL-IDX) TO SW-GROUP.
053000     MOVE TB-SAMPLE(TBL-IDX) TO SW-SAMPLE.
053100     MOVE TB-WELL(TBL-IDX) TO SW-WELL.
053200     MOVE TB-CQ(TBL-IDX) TO SW-CQ.
053300     MOVE TB-REF-GENE-SW(TBL-IDX) TO SW-REF-GENE-SW.
053400     MOVE TB-CTRL-GROUP-SW(TBL-IDX) TO SW-CTRL-GROUP-SW.
053500     WRITE DDCTWK2-REC FROM DDCT-SCRUBBED-WELL.
053600     ADD 1 TO RECORDS-RETAINED.
053700 340-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*    600-SORT-OUTLIERS  -  STRAIGHT INSERTION SORT ON THE
054200*    COMBINED GENE/GROUP/SAMPLE/WELL KEY, AHEAD OF THE WRITE-UP
054300*    IN 700-WRITE-OUTLIER-OUT.
054400******************************************************************
054500 600-SORT-OUTLIERS.
054600     PERFORM 620-INSERT-ONE-OUTLIER THRU 620-EXIT
054700         VARYING OUTER-IDX FROM 2 BY 1
054800         UNTIL OUTER-IDX > OUTLIER-COUNT.
054900 600-EXIT.
055000     EXIT.
055100
055200 620-INSERT-ONE-OUTLIER.
055300     MOVE OT-GENE(OUTER-IDX) TO HOLD-OT-GENE.
055400     MOVE OT-GROUP(OUTER-IDX) TO HOLD-OT-GROUP.
055500     MOVE OT-SAMPLE(OUTER-IDX) TO HOLD-OT-SAMPLE.
055600     MOVE OT-WELL(OUTER-IDX) TO HOLD-OT-WELL.
055700     MOVE OT-CQ(OUTER-IDX) TO HOLD-OT-CQ.
055800     MOVE OUTER-IDX TO INNER-IDX.
055900     PERFORM 640-SHIFT-DOWN-OUTLIER THRU 640-EXIT
056000         UNTIL INNER-IDX = 1 OR
056100               OT-SORT-KEY(INNER-IDX - 1) NOT > HOLD-OT-GENE.
056200     MOVE HOLD-OT-GENE TO OT-GENE(INNER-IDX).
056300     MOVE HOLD-OT-GROUP TO OT-GROUP(INNER-IDX).
056400     MOVE HOLD-OT-SAMPLE TO OT-SAMPLE(INNER-IDX).
056500     MOVE HOLD-OT-WELL TO OT-WELL(INNER-IDX).
056600     MOVE HOLD-OT-CQ TO OT-CQ(INNER-IDX).
056700 620-EXIT.
056800     EXIT.
056900
057000 640-SHIFT-DOWN-OUTLIER.
057100     MOVE OT-GENE(INNER-IDX - 1) TO OT-GENE(INNER-IDX).
057200     MOVE OT-GROUP(INNER-IDX - 1) TO OT-GROUP(INNER-IDX).
057300     MOVE OT-SAMPLE(INNER-IDX - 1) TO OT-SAMPLE(INNER-IDX).
057400     MOVE OT-WELL(INNER-IDX - 1) TO OT-WELL(INNER-IDX).
057500     MOVE OT-CQ(INNER-IDX - 1) TO OT-CQ(INNER-IDX).
057600     SUBTRACT 1 FROM INNER-IDX.
057700 640-EXIT.
057800     EXIT.
057900
058000 700-WRITE-OUTLIER-OUT.
058100     MOVE "700-WRITE-OUTLIER-OUT" TO PARA-NAME.
058200     OPEN OUTPUT OUTLIER-OUT.
058300     WRITE OUTLIER-OUT-REC FROM WS-OUTLIER-HDR-REC.
058400     PERFORM 710-WRITE-ONE-OUTLIER THRU 710-EXIT
058500         VARYING OT-IDX FROM 1 BY 1
058600         UNTIL OT-IDX > OUTLIER-COUNT.
058700     CLOSE OUTLIER-OUT.
058800 700-EXIT.
058900     EXIT.
059000
059100 710-WRITE-ONE-OUTLIER.
059200     MOVE OT-GENE(OT-IDX) TO OD-GENE-O.
059300     MOVE OT-GROUP(OT-IDX) TO OD-GROUP-O.
059400     MOVE OT-SAMPLE(OT-IDX) TO OD-SAMPLE-O.
059500     MOVE OT-WELL(OT-IDX) TO OD-WELL-O.
059600     MOVE OT-CQ(OT-IDX) TO OD-CQ-O.
059700     WRITE OUTLIER-OUT-REC FROM WS-OUTLIER-DET-REC.
059800 710-EXIT.
059900     EXIT.
060000
060100 900-CLEANUP.
060200     MOVE "900-CLEANUP" TO PARA-NAME.
060300     IF RECORD-OUTLIERS-IS-ON AND OUTLIER-COUNT > ZERO
060400         PERFORM 700-WRITE-OUTLIER-OUT THRU 700-EXIT.
060500
060600     CLOSE DDCTWK1, DDCTWK2, SYSOUT.
060700
060800     DISPLAY "** WELLS READ FROM DDCTWK1 **".
060900     DISPLAY RECORDS-READ.
061000     DISPLAY "** REPLICATE GROUPS PROCESSED **".
061100     DISPLAY GROUPS-PROCESSED.
061200     DISPLAY "** WELLS RETAINED TO DDCTWK2 **".
061300     DISPLAY RECORDS-RETAINED.
061400     DISPLAY "** WELLS REMOVED AS OUTLIERS **".
061500     DISPLAY RECORDS-REMOVED-OUTLIER.
061600     DISPLAY "******** NORMAL END OF JOB DDCTOUTL ********".
061700 900-EXIT.
061800     EXIT.
061900
062000 950-READ-DDCTWK1.
062100     READ DDCTWK1 INTO DDCT-SCRUBBED-WELL
062200         AT END MOVE "N" TO MORE-DATA-SW
062300         GO TO 950-EXIT
062400     END-READ.
062500 950-EXIT.
062600     EXIT.
062700
062800 1000-ABEND-RTN.
062900     WRITE SYSOUT-REC FROM ABEND-REC.
063000     CLOSE DDCTWK1, DDCTWK2, SYSOUT.
063100     DISPLAY "*** ABNORMAL END OF JOB - DDCTOUTL ***"
063200         UPON CONSOLE.
063300     DIVIDE ZERO-VAL INTO ONE-VAL.
